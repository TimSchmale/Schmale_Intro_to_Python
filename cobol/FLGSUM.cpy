000100*=============================================================*
000200*    COPY FLGSUM                                               *
000300*    DESCRIPTION DE L'ENREGISTREMENT DE SYNTHESE PAR LIGUE      *
000400*    (UN ENREGISTREMENT PAR LIGUE, TOUTES SAISONS CONFONDUES)   *
000500*                                                              *
000600*    Les 16 zones de moyenne reprennent, dans le meme ordre    *
000700*    que MM-STATS de la copy FMATCH, la moyenne par match de   *
000800*    chacune des statistiques du match (buts, xG, xPts,        *
000900*    fautes, cartons, age moyen, valeur marchande).            *
001000*                                                              *
001100*    IM  26/03/87  CREATION INITIALE            (COBP3-014)     *
001200*=============================================================*
001300 01  LS-LEAGUE-SUMMARY-REC.
001400     05  LS-LEAGUE-ID              PIC X(12).
001500     05  LS-SEASONS                PIC 9(02).
001600     05  LS-MATCHES                PIC 9(05).
001700*    Vue alphanumerique - controle rapide "ligue sans aucun
001800*    match" avant edition de l'etat comparatif.
001900     05  LS-MATCHES-X REDEFINES LS-MATCHES PIC X(05).
002000     05  LS-DIFF-TEAMS             PIC 9(03).
002100     05  LS-AVG-TAB.
002200         10  LS-AVG-FT-HOME-GOALS  PIC 9(04)V99.
002300         10  LS-AVG-FT-AWAY-GOALS  PIC 9(04)V99.
002400         10  LS-AVG-HOME-XG        PIC 9(04)V99.
002500         10  LS-AVG-AWAY-XG        PIC 9(04)V99.
002600         10  LS-AVG-HOME-XPTS      PIC 9(04)V99.
002700         10  LS-AVG-AWAY-XPTS      PIC 9(04)V99.
002800         10  LS-AVG-HOME-FOULS     PIC 9(04)V99.
002900         10  LS-AVG-AWAY-FOULS     PIC 9(04)V99.
003000         10  LS-AVG-HOME-YELLOW    PIC 9(04)V99.
003100         10  LS-AVG-AWAY-YELLOW    PIC 9(04)V99.
003200         10  LS-AVG-HOME-RED       PIC 9(04)V99.
003300         10  LS-AVG-AWAY-RED       PIC 9(04)V99.
003400         10  LS-AVG-HOME-AGE       PIC 9(04)V99.
003500         10  LS-AVG-AWAY-AGE       PIC 9(04)V99.
003600         10  LS-AVG-HOME-MV        PIC 9(04)V99.
003700         10  LS-AVG-AWAY-MV        PIC 9(04)V99.
003800     05  FILLER                    PIC X(04) VALUE SPACES.

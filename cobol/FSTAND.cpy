000100*=============================================================*
000200*    COPY FSTAND                                               *
000300*    DESCRIPTION DE L'ENREGISTREMENT DE CLASSEMENT              *
000400*    (UN ENREGISTREMENT PAR EQUIPE, POUR LA LIGUE ET LA         *
000500*     SAISON DEMANDEES)                                        *
000600*                                                              *
000700*    IM  12/03/87  CREATION INITIALE            (COBP3-014)     *
000800*=============================================================*
000900 01  ST-STANDINGS-REC.
001000     05  ST-RANK                   PIC 9(02).
001100     05  ST-TEAM                   PIC X(20).
001200     05  ST-PLAYED                 PIC 9(02).
001300     05  ST-WINS                   PIC 9(02).
001400     05  ST-DRAWS                  PIC 9(02).
001500     05  ST-LOSSES                 PIC 9(02).
001600     05  ST-GF                     PIC 9(03).
001700     05  ST-GA                     PIC 9(03).
001800     05  ST-GD                     PIC S9(03).
001900     05  ST-POINTS                 PIC 9(03).
002000     05  FILLER                    PIC X(08) VALUE SPACES.
002100*    Vue reduite isolant le nom de l'equipe - utilisee par les
002200*    programmes d'exploitation qui ne relisent que ce champ.
002300 01  ST-STANDINGS-REC-X REDEFINES ST-STANDINGS-REC.
002400     05  FILLER                    PIC X(02).
002500     05  ST-TEAM-X                 PIC X(20).
002600     05  FILLER                    PIC X(28).

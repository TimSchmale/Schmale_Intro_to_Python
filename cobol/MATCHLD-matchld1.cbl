000100*=============================================================*
000200*    MATCHLD1 - CHARGEMENT ET CONTROLE DES RESULTATS DE MATCHS *
000300*                                                              *
000400*    Lit la liste des fichiers de resultats a consolider (un   *
000500*    fichier par ligue et par saison), controle que chaque     *
000600*    fichier source presente le meme nombre de zones que le    *
000700*    tout premier fichier lu, estampille chaque enregistrement *
000800*    du code ligue et du code saison puis alimente le fichier  *
000900*    maitre des matchs MASTERMT.                                *
001000*    Produit egalement l'etat des valeurs manquantes et        *
001100*    l'etat de synthese (rubrique, nombre, moyenne, min, max)  *
001200*    du jeu de donnees consolide.                               *
001300*                                                              *
001400*    JOURNAL DES MODIFICATIONS                                  *
001500*    ------------------------------------------------------    *
001600*    IM  12/03/87  CREATION INITIALE             (COBP3-014)   *
001700*    IM  02/06/87  AJOUT CONTROLE NB DE ZONES     (COBP3-021)  *
001800*    IM  14/09/88  AJOUT ETAT DES DONNEES MANQ.   (COBP3-033)  *
001900*    JLB 20/01/90  CORRECTIF ARRONDI MOYENNES     (COBP3-058)  *
002000*    JLB 11/05/91  AJOUT LISTE SAISONS TRIEE      (COBP3-066)  *
002100*    MPT 03/02/93  REVUE DU CONTROLE DE STATUT    (COBP3-079)  *
002200*    MPT 17/11/94  AUGM. TAILLE TABLE LIGUES      (COBP3-091)  *
002300*    JLB 25/06/96  CORRECTIF MIN/MAX A ZERO       (COBP3-104)  *
002400*    IM  09/01/98  BASCULE ANNEE SUR 4 POSITIONS  (AN2000-03)  *
002500*    IM  30/11/99  CONTROLE FINAL PASSAGE AN2000  (AN2000-11)  *
002600*    MPT 14/03/01  AJOUT TRACE NB FICHIERS LUS    (COBP3-118)  *
002700*    JLB 14/02/03  CORRECTIF LONGUEUR FD SRCMTCH  (COBP3-129)  *
002800*=============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    MATCHLD1.
003100 AUTHOR.        ISABELLE MARAND.
003200 INSTALLATION.  COBOLP3.
003300 DATE-WRITTEN.  12/03/87.                                         CB3-014
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENTIEL - USAGE INTERNE COBOLP3.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    Liste pilote des fichiers source a charger
004500     SELECT F-CTLLST
004600         ASSIGN TO 'LISTMTCH'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS WS-STAT-CTLLST.
005000
005100*    Fichier source d'une ligue/saison - nom fourni par la
005200*    liste pilote, chaque enregistrement de LISTMTCH ouvrant
005300*    un fichier source different (technique reprise du
005400*    programme CarSlsRp du service exploitation).
005500     SELECT F-SRCMTCH
005600         ASSIGN TO WS-NOM-FICHIER
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-STAT-SRCMTCH.
006000
006100     SELECT F-MASTER
006200         ASSIGN TO 'MASTERMT'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-STAT-MASTER.
006600
006700     SELECT F-RAPPORT
006800         ASSIGN TO 'MATCHLD1.LST'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-STAT-RAPPORT.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  F-CTLLST
007600     RECORD CONTAINS 70 CHARACTERS
007700     RECORDING MODE IS F.
007800 01  CL-CONTROL-REC.
007900     05  CL-LEAGUE-ID              PIC X(12).
008000     05  CL-SEASON-ID              PIC X(09).
008100     05  CL-FIELD-CNT              PIC 9(02).
008200     05  CL-FILE-NAME              PIC X(40).
008300     05  FILLER                    PIC X(07).
008400
008500*    Enregistrement du fichier source d'une ligue/saison, avant
008600*    estampillage - memes 16 zones statistiques que MM-STATS de
008700*    la copy FMATCH, sans le code ligue ni le code saison.
008800 FD  F-SRCMTCH
008900     RECORD CONTAINS 105 CHARACTERS
009000     RECORDING MODE IS F.
009100 01  SM-SOURCE-REC.
009200     05  SM-MATCH-DATE             PIC X(10).
009300*    Vue eclatee de la date - utilisee par le controle de
009400*    coherence AAAA-MM-JJ envisage pour une prochaine version.
009500     05  SM-MATCH-DATE-YMD REDEFINES SM-MATCH-DATE.
009600         10  SM-DATE-ANNEE         PIC X(04).
009700         10  FILLER                PIC X(01).
009800         10  SM-DATE-MOIS          PIC X(02).
009900         10  FILLER                PIC X(01).
010000         10  SM-DATE-JOUR          PIC X(02).
010100     05  SM-HOME-TEAM              PIC X(20).
010200     05  SM-AWAY-TEAM              PIC X(20).
010300     05  SM-STATS.
010400         10  SM-FT-HOME-GOALS      PIC 9(02).
010500         10  SM-FT-AWAY-GOALS      PIC 9(02).
010600         10  SM-HOME-XG            PIC S9(02)V99.
010700         10  SM-AWAY-XG            PIC S9(02)V99.
010800         10  SM-HOME-XPTS          PIC 9(01)V99.
010900         10  SM-AWAY-XPTS          PIC 9(01)V99.
011000         10  SM-HOME-FOULS         PIC 9(02).
011100         10  SM-AWAY-FOULS         PIC 9(02).
011200         10  SM-HOME-YELLOW        PIC 9(02).
011300         10  SM-AWAY-YELLOW        PIC 9(02).
011400         10  SM-HOME-RED           PIC 9(01).
011500         10  SM-AWAY-RED           PIC 9(01).
011600         10  SM-HOME-AVG-AGE       PIC 9(02)V9.
011700         10  SM-AWAY-AVG-AGE       PIC 9(02)V9.
011800         10  SM-HOME-MV            PIC 9(06)V99.
011900         10  SM-AWAY-MV            PIC 9(06)V99.
012000*    Vue alphanumerique - detection des zones a blanc.
012100     05  SM-STATS-X REDEFINES SM-STATS.
012200         10  SM-FT-HOME-GOALS-X    PIC X(02).
012300         10  SM-FT-AWAY-GOALS-X    PIC X(02).
012400         10  SM-HOME-XG-X          PIC X(04).
012500         10  SM-AWAY-XG-X          PIC X(04).
012600         10  SM-HOME-XPTS-X        PIC X(03).
012700         10  SM-AWAY-XPTS-X        PIC X(03).
012800         10  SM-HOME-FOULS-X       PIC X(02).
012900         10  SM-AWAY-FOULS-X       PIC X(02).
013000         10  SM-HOME-YELLOW-X      PIC X(02).
013100         10  SM-AWAY-YELLOW-X      PIC X(02).
013200         10  SM-HOME-RED-X         PIC X(01).
013300         10  SM-AWAY-RED-X         PIC X(01).
013400         10  SM-HOME-AVG-AGE-X     PIC X(03).
013500         10  SM-AWAY-AVG-AGE-X     PIC X(03).
013600         10  SM-HOME-MV-X          PIC X(08).
013700         10  SM-AWAY-MV-X          PIC X(08).
013800     05  FILLER                    PIC X(05).
013900
014000 FD  F-MASTER
014100     RECORD CONTAINS 126 CHARACTERS
014200     RECORDING MODE IS F.
014300     COPY FMATCH.
014400
014500 FD  F-RAPPORT
014600     RECORD CONTAINS 132 CHARACTERS
014700     RECORDING MODE IS F.
014800 01  RA-LIGNE-RAPPORT              PIC X(132).
014900
015000 WORKING-STORAGE SECTION.
015100*    Statuts fichiers
015200 01  WS-STAT-CTLLST                PIC XX     VALUE SPACES.
015300     88  WS-STAT-CTLLST-OK                    VALUE '00'.
015400     88  WS-STAT-CTLLST-FIN                   VALUE '10'.
015500 01  WS-STAT-SRCMTCH               PIC XX     VALUE SPACES.
015600     88  WS-STAT-SRCMTCH-OK                   VALUE '00'.
015700     88  WS-STAT-SRCMTCH-FIN                  VALUE '10'.
015800 01  WS-STAT-MASTER                PIC XX     VALUE SPACES.
015900     88  WS-STAT-MASTER-OK                    VALUE '00'.
016000 01  WS-STAT-RAPPORT               PIC XX     VALUE SPACES.
016100     88  WS-STAT-RAPPORT-OK                   VALUE '00'.
016200
016300 01  WS-NOM-FICHIER                PIC X(40)  VALUE SPACES.
016400
016500*    Compteurs autonomes hors groupe - niveau 77 (MPT 06/09/02).
016600 77  WS-1ER-NB-CHAMPS              PIC 9(02)  COMP VALUE ZERO.
016700 77  WS-NB-FICHIERS-LUS            PIC 9(03)  COMP VALUE ZERO.
016800 01  WS-COMPTEURS.
016900     05  WS-NB-FICHIERS-ANOM       PIC 9(03)  COMP VALUE ZERO.
017000     05  WS-TOTAL-ENREG            PIC 9(07)  COMP VALUE ZERO.
017100     05  WS-IND-CHAMP-COURANT      PIC 9(02)  COMP VALUE ZERO.
017200     05  FILLER                    PIC X(05)  VALUE SPACES.
017300 01  WS-TOTAL-ENREG-ED             PIC ZZZ,ZZ9.
017400 01  WS-VALEUR-COURANTE            PIC S9(09)V99 VALUE ZERO.
017500
017600*    Table de bord des 16 zones statistiques du match : nombre
017700*    de valeurs vues, nombre de valeurs manquantes, somme,
017800*    min, max - alimentee zone par zone (pas de boucle
017900*    generique, chaque zone a son propre bloc de controle).
018000 01  WS-FLD-STATS.
018100     05  WS-FLD-TAB OCCURS 16 TIMES INDEXED BY IDX-FLD.
018200         10  WS-FLD-LABEL          PIC X(15).
018300         10  WS-FLD-NB-VU          PIC 9(07)  COMP VALUE ZERO.
018400         10  WS-FLD-NB-MANQ        PIC 9(07)  COMP VALUE ZERO.
018500         10  WS-FLD-SOMME          PIC S9(09)V99  VALUE ZERO.
018600         10  WS-FLD-MIN            PIC S9(09)V99  VALUE ZERO.
018700         10  WS-FLD-MAX            PIC S9(09)V99  VALUE ZERO.
018800         10  WS-FLD-MOY            PIC S9(09)V99  VALUE ZERO.
018900         10  WS-FLD-1ERE-VU        PIC X(01)      VALUE 'N'.
019000             88  WS-FLD-1ERE-VU-FAITE           VALUE 'O'.
019100         10  FILLER                PIC X(04)      VALUE SPACES.
019200 01  WS-UN-CHAMP-MANQUANT          PIC X(01)  VALUE 'N'.
019300     88  WS-UN-CHAMP-MANQUANT-OK              VALUE 'O'.
019400
019500*    Listes des ligues et saisons distinctes rencontrees
019600 01  WS-TAB-LIGUES.
019700     05  WS-NB-LIGUES              PIC 9(02) COMP VALUE ZERO.
019800     05  WS-LIGUE-TAB OCCURS 1 TO 30 TIMES
019900                      DEPENDING ON WS-NB-LIGUES
020000                      INDEXED BY IDX-LG.
020100         10  WS-LIGUE-NOM          PIC X(12).
020200         10  FILLER                PIC X(04) VALUE SPACES.
020300 01  WS-TAB-SAISONS.
020400     05  WS-NB-SAISONS             PIC 9(02) COMP VALUE ZERO.
020500     05  WS-SAISON-TAB OCCURS 1 TO 60 TIMES
020600                       DEPENDING ON WS-NB-SAISONS
020700                       INDEXED BY IDX-SN.
020800         10  WS-SAISON-NOM         PIC X(09).
020900         10  FILLER                PIC X(03) VALUE SPACES.
021000
021100*    Zones edition pour les etats
021200 01  WS-LIG-ETOILE                 PIC X(80)  VALUE ALL '='.
021300 01  WS-LIG-RAP                    PIC X(80)  VALUE SPACES.
021400 01  WS-LIG-BLC10                  PIC X(10)  VALUE SPACES.
021500 01  WS-NB-VU-ED                   PIC ZZZ,ZZ9.
021600 01  WS-NB-MANQ-ED                 PIC ZZZ,ZZ9.
021700 01  WS-MOY-ED                     PIC -Z(6)9.99.
021800 01  WS-MIN-ED                     PIC -Z(6)9.99.
021900 01  WS-MAX-ED                     PIC -Z(6)9.99.
022000
022100 PROCEDURE DIVISION.
022200
022300 0000-MAIN-PARAGRAPH.
022400     PERFORM 1000-INITIALISE-START
022500        THRU 1000-INITIALISE-END.
022600
022700     PERFORM 2100-LIT-LISTE-START
022800        THRU 2100-LIT-LISTE-END.
022900
023000     PERFORM 3000-TRAITE-FICHIER-START
023100        THRU 3000-TRAITE-FICHIER-END
023200        UNTIL WS-STAT-CTLLST-FIN.
023300
023400     CLOSE F-CTLLST.
023500
023600     IF WS-TOTAL-ENREG = ZERO
023700         PERFORM 9900-ABEND-START
023800            THRU 9900-ABEND-END
023900     END-IF.
024000
024100     OPEN OUTPUT F-RAPPORT.
024200     PERFORM 7000-ENTETE-CHARGEMENT-START
024300        THRU 7000-ENTETE-CHARGEMENT-END.
024400     PERFORM 5000-ETAT-MANQUANTS-START
024500        THRU 5000-ETAT-MANQUANTS-END.
024600     PERFORM 6000-ETAT-DATASET-START
024700        THRU 6000-ETAT-DATASET-END.
024800
024900     CLOSE F-MASTER.
025000     CLOSE F-RAPPORT.
025100
025200     DISPLAY 'MATCHLD1 - FIN NORMALE - '
025300              WS-NB-FICHIERS-LUS ' FICHIER(S) LU(S)'.
025400
025500     STOP RUN.
025600
025700 1000-INITIALISE-START.
025800     MOVE 'LEAGUE-ID'       TO WS-FLD-LABEL(01).
025900     MOVE 'FT-HOME-GOALS'   TO WS-FLD-LABEL(01).
026000     MOVE 'FT-AWAY-GOALS'   TO WS-FLD-LABEL(02).
026100     MOVE 'HOME-XG'         TO WS-FLD-LABEL(03).
026200     MOVE 'AWAY-XG'         TO WS-FLD-LABEL(04).
026300     MOVE 'HOME-XPTS'       TO WS-FLD-LABEL(05).
026400     MOVE 'AWAY-XPTS'       TO WS-FLD-LABEL(06).
026500     MOVE 'HOME-FOULS'      TO WS-FLD-LABEL(07).
026600     MOVE 'AWAY-FOULS'      TO WS-FLD-LABEL(08).
026700     MOVE 'HOME-YELLOW'     TO WS-FLD-LABEL(09).
026800     MOVE 'AWAY-YELLOW'     TO WS-FLD-LABEL(10).
026900     MOVE 'HOME-RED'        TO WS-FLD-LABEL(11).
027000     MOVE 'AWAY-RED'        TO WS-FLD-LABEL(12).
027100     MOVE 'HOME-AVG-AGE'    TO WS-FLD-LABEL(13).
027200     MOVE 'AWAY-AVG-AGE'    TO WS-FLD-LABEL(14).
027300     MOVE 'HOME-MV'         TO WS-FLD-LABEL(15).
027400     MOVE 'AWAY-MV'         TO WS-FLD-LABEL(16).
027500
027600     OPEN INPUT F-CTLLST.
027700     IF NOT WS-STAT-CTLLST-OK
027800         DISPLAY '*** ERREUR OUVERTURE LISTMTCH - CODE '
027900                  WS-STAT-CTLLST
028000         PERFORM 9900-ABEND-START
028100            THRU 9900-ABEND-END
028200     END-IF.
028300
028400     OPEN OUTPUT F-MASTER.
028500     IF NOT WS-STAT-MASTER-OK
028600         DISPLAY '*** ERREUR OUVERTURE MASTERMT - CODE '
028700                  WS-STAT-MASTER
028800         PERFORM 9900-ABEND-START
028900            THRU 9900-ABEND-END
029000     END-IF.
029100 1000-INITIALISE-END.
029200     EXIT.
029300
029400 2100-LIT-LISTE-START.
029500     READ F-CTLLST
029600         AT END
029700             SET WS-STAT-CTLLST-FIN TO TRUE
029800     END-READ.
029900 2100-LIT-LISTE-END.
030000     EXIT.
030100
030200*    Traite un fichier source : controle du nombre de zones,
030300*    lecture et estampillage de chaque enregistrement.
030400 3000-TRAITE-FICHIER-START.                                       CB3-021
030500     ADD 1 TO WS-NB-FICHIERS-LUS.
030600     IF WS-NB-FICHIERS-LUS = 1
030700         MOVE CL-FIELD-CNT TO WS-1ER-NB-CHAMPS
030800     ELSE
030900         IF CL-FIELD-CNT NOT = WS-1ER-NB-CHAMPS
031000             ADD 1 TO WS-NB-FICHIERS-ANOM
031100             DISPLAY '*** ATTENTION - NOMBRE DE ZONES '
031200                 'DIFFERENT SUR ' CL-LEAGUE-ID '/' CL-SEASON-ID
031300                 ' (' CL-FILE-NAME ') - FICHIER CHARGE QUAND '
031400                 'MEME'
031500         END-IF
031600     END-IF.
031700
031800     MOVE CL-FILE-NAME TO WS-NOM-FICHIER.
031900     OPEN INPUT F-SRCMTCH.
032000     IF NOT WS-STAT-SRCMTCH-OK
032100         DISPLAY '*** ERREUR OUVERTURE ' CL-FILE-NAME
032200                  ' - CODE ' WS-STAT-SRCMTCH
032300                  ' - FICHIER IGNORE'
032400     ELSE
032500         PERFORM 3500-LIT-SOURCE-START
032600            THRU 3500-LIT-SOURCE-END
032700         PERFORM 4000-CHARGE-ENREG-START
032800            THRU 4000-CHARGE-ENREG-END
032900            UNTIL WS-STAT-SRCMTCH-FIN
033000         CLOSE F-SRCMTCH
033100     END-IF.
033200
033300     PERFORM 2100-LIT-LISTE-START
033400        THRU 2100-LIT-LISTE-END.
033500 3000-TRAITE-FICHIER-END.
033600     EXIT.
033700
033800 3500-LIT-SOURCE-START.
033900     READ F-SRCMTCH
034000         AT END
034100             SET WS-STAT-SRCMTCH-FIN TO TRUE
034200     END-READ.
034300 3500-LIT-SOURCE-END.
034400     EXIT.
034500
034600*    Estampille l'enregistrement source, met a jour les
034700*    cumuls et ecrit l'enregistrement maitre.
034800 4000-CHARGE-ENREG-START.
034900     IF SM-DATE-ANNEE OF SM-MATCH-DATE-YMD = SPACES               AN00-03
035000         DISPLAY '*** ATTENTION - DATE DE MATCH VIDE SUR '
035100                  CL-LEAGUE-ID '/' CL-SEASON-ID
035200     END-IF.
035300     MOVE CL-LEAGUE-ID       TO MM-LEAGUE-ID.
035400     MOVE CL-SEASON-ID       TO MM-SEASON-ID.
035500     MOVE SM-MATCH-DATE      TO MM-MATCH-DATE.
035600     MOVE SM-HOME-TEAM       TO MM-HOME-TEAM.
035700     MOVE SM-AWAY-TEAM       TO MM-AWAY-TEAM.
035800     MOVE SM-STATS           TO MM-STATS.
035900
036000     PERFORM 4010-CUMUL-CHAMPS-START
036100        THRU 4010-CUMUL-CHAMPS-END.
036200     PERFORM 4050-MAJ-LIGUE-START
036300        THRU 4050-MAJ-LIGUE-END.
036400     PERFORM 4060-MAJ-SAISON-START
036500        THRU 4060-MAJ-SAISON-END.
036600
036700     WRITE MM-MATCH-REC.
036800     ADD 1 TO WS-TOTAL-ENREG.
036900
037000     PERFORM 3500-LIT-SOURCE-START
037100        THRU 3500-LIT-SOURCE-END.
037200 4000-CHARGE-ENREG-END.
037300     EXIT.
037400
037500*    Une IF par zone : c'est verbeux mais chaque zone a son
037600*    propre libelle et sa propre largeur, pas moyen de faire
037700*    plus court sans table de description des zones.
037800 4010-CUMUL-CHAMPS-START.
037900     IF SM-FT-HOME-GOALS-X = SPACES
038000         ADD 1 TO WS-FLD-NB-MANQ(01)
038100     ELSE
038200         ADD 1 TO WS-FLD-NB-VU(01)
038300         ADD SM-FT-HOME-GOALS TO WS-FLD-SOMME(01)
038400         MOVE 01 TO WS-IND-CHAMP-COURANT
038500         MOVE SM-FT-HOME-GOALS TO WS-VALEUR-COURANTE
038600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
038700     END-IF.
038800
038900     IF SM-FT-AWAY-GOALS-X = SPACES
039000         ADD 1 TO WS-FLD-NB-MANQ(02)
039100     ELSE
039200         ADD 1 TO WS-FLD-NB-VU(02)
039300         ADD SM-FT-AWAY-GOALS TO WS-FLD-SOMME(02)
039400         MOVE 02 TO WS-IND-CHAMP-COURANT
039500         MOVE SM-FT-AWAY-GOALS TO WS-VALEUR-COURANTE
039600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
039700     END-IF.
039800
039900     IF SM-HOME-XG-X = SPACES
040000         ADD 1 TO WS-FLD-NB-MANQ(03)
040100     ELSE
040200         ADD 1 TO WS-FLD-NB-VU(03)
040300         ADD SM-HOME-XG TO WS-FLD-SOMME(03)
040400         MOVE 03 TO WS-IND-CHAMP-COURANT
040500         MOVE SM-HOME-XG TO WS-VALEUR-COURANTE
040600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
040700     END-IF.
040800
040900     IF SM-AWAY-XG-X = SPACES
041000         ADD 1 TO WS-FLD-NB-MANQ(04)
041100     ELSE
041200         ADD 1 TO WS-FLD-NB-VU(04)
041300         ADD SM-AWAY-XG TO WS-FLD-SOMME(04)
041400         MOVE 04 TO WS-IND-CHAMP-COURANT
041500         MOVE SM-AWAY-XG TO WS-VALEUR-COURANTE
041600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
041700     END-IF.
041800
041900     IF SM-HOME-XPTS-X = SPACES
042000         ADD 1 TO WS-FLD-NB-MANQ(05)
042100     ELSE
042200         ADD 1 TO WS-FLD-NB-VU(05)
042300         ADD SM-HOME-XPTS TO WS-FLD-SOMME(05)
042400         MOVE 05 TO WS-IND-CHAMP-COURANT
042500         MOVE SM-HOME-XPTS TO WS-VALEUR-COURANTE
042600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
042700     END-IF.
042800
042900     IF SM-AWAY-XPTS-X = SPACES
043000         ADD 1 TO WS-FLD-NB-MANQ(06)
043100     ELSE
043200         ADD 1 TO WS-FLD-NB-VU(06)
043300         ADD SM-AWAY-XPTS TO WS-FLD-SOMME(06)
043400         MOVE 06 TO WS-IND-CHAMP-COURANT
043500         MOVE SM-AWAY-XPTS TO WS-VALEUR-COURANTE
043600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
043700     END-IF.
043800
043900     IF SM-HOME-FOULS-X = SPACES
044000         ADD 1 TO WS-FLD-NB-MANQ(07)
044100     ELSE
044200         ADD 1 TO WS-FLD-NB-VU(07)
044300         ADD SM-HOME-FOULS TO WS-FLD-SOMME(07)
044400         MOVE 07 TO WS-IND-CHAMP-COURANT
044500         MOVE SM-HOME-FOULS TO WS-VALEUR-COURANTE
044600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
044700     END-IF.
044800
044900     IF SM-AWAY-FOULS-X = SPACES
045000         ADD 1 TO WS-FLD-NB-MANQ(08)
045100     ELSE
045200         ADD 1 TO WS-FLD-NB-VU(08)
045300         ADD SM-AWAY-FOULS TO WS-FLD-SOMME(08)
045400         MOVE 08 TO WS-IND-CHAMP-COURANT
045500         MOVE SM-AWAY-FOULS TO WS-VALEUR-COURANTE
045600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
045700     END-IF.
045800
045900     IF SM-HOME-YELLOW-X = SPACES
046000         ADD 1 TO WS-FLD-NB-MANQ(09)
046100     ELSE
046200         ADD 1 TO WS-FLD-NB-VU(09)
046300         ADD SM-HOME-YELLOW TO WS-FLD-SOMME(09)
046400         MOVE 09 TO WS-IND-CHAMP-COURANT
046500         MOVE SM-HOME-YELLOW TO WS-VALEUR-COURANTE
046600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
046700     END-IF.
046800
046900     IF SM-AWAY-YELLOW-X = SPACES
047000         ADD 1 TO WS-FLD-NB-MANQ(10)
047100     ELSE
047200         ADD 1 TO WS-FLD-NB-VU(10)
047300         ADD SM-AWAY-YELLOW TO WS-FLD-SOMME(10)
047400         MOVE 10 TO WS-IND-CHAMP-COURANT
047500         MOVE SM-AWAY-YELLOW TO WS-VALEUR-COURANTE
047600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
047700     END-IF.
047800
047900     IF SM-HOME-RED-X = SPACES
048000         ADD 1 TO WS-FLD-NB-MANQ(11)
048100     ELSE
048200         ADD 1 TO WS-FLD-NB-VU(11)
048300         ADD SM-HOME-RED TO WS-FLD-SOMME(11)
048400         MOVE 11 TO WS-IND-CHAMP-COURANT
048500         MOVE SM-HOME-RED TO WS-VALEUR-COURANTE
048600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
048700     END-IF.
048800
048900     IF SM-AWAY-RED-X = SPACES
049000         ADD 1 TO WS-FLD-NB-MANQ(12)
049100     ELSE
049200         ADD 1 TO WS-FLD-NB-VU(12)
049300         ADD SM-AWAY-RED TO WS-FLD-SOMME(12)
049400         MOVE 12 TO WS-IND-CHAMP-COURANT
049500         MOVE SM-AWAY-RED TO WS-VALEUR-COURANTE
049600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
049700     END-IF.
049800
049900     IF SM-HOME-AVG-AGE-X = SPACES
050000         ADD 1 TO WS-FLD-NB-MANQ(13)
050100     ELSE
050200         ADD 1 TO WS-FLD-NB-VU(13)
050300         ADD SM-HOME-AVG-AGE TO WS-FLD-SOMME(13)
050400         MOVE 13 TO WS-IND-CHAMP-COURANT
050500         MOVE SM-HOME-AVG-AGE TO WS-VALEUR-COURANTE
050600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
050700     END-IF.
050800
050900     IF SM-AWAY-AVG-AGE-X = SPACES
051000         ADD 1 TO WS-FLD-NB-MANQ(14)
051100     ELSE
051200         ADD 1 TO WS-FLD-NB-VU(14)
051300         ADD SM-AWAY-AVG-AGE TO WS-FLD-SOMME(14)
051400         MOVE 14 TO WS-IND-CHAMP-COURANT
051500         MOVE SM-AWAY-AVG-AGE TO WS-VALEUR-COURANTE
051600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
051700     END-IF.
051800
051900     IF SM-HOME-MV-X = SPACES
052000         ADD 1 TO WS-FLD-NB-MANQ(15)
052100     ELSE
052200         ADD 1 TO WS-FLD-NB-VU(15)
052300         ADD SM-HOME-MV TO WS-FLD-SOMME(15)
052400         MOVE 15 TO WS-IND-CHAMP-COURANT
052500         MOVE SM-HOME-MV TO WS-VALEUR-COURANTE
052600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
052700     END-IF.
052800
052900     IF SM-AWAY-MV-X = SPACES
053000         ADD 1 TO WS-FLD-NB-MANQ(16)
053100     ELSE
053200         ADD 1 TO WS-FLD-NB-VU(16)
053300         ADD SM-AWAY-MV TO WS-FLD-SOMME(16)
053400         MOVE 16 TO WS-IND-CHAMP-COURANT
053500         MOVE SM-AWAY-MV TO WS-VALEUR-COURANTE
053600         PERFORM 4090-MAJ-MINMAX-START THRU 4090-MAJ-MINMAX-END
053700     END-IF.
053800 4010-CUMUL-CHAMPS-END.
053900     EXIT.
054000
054100*    Sous-programme commun de mise a jour min/max, pilote par
054200*    WS-IND-CHAMP-COURANT / WS-VALEUR-COURANTE (evite de
054300*    repeter 16 fois la meme comparaison).
054400 4090-MAJ-MINMAX-START.                                           CB3-104
054500     IF WS-FLD-1ERE-VU-FAITE(WS-IND-CHAMP-COURANT)
054600         IF WS-VALEUR-COURANTE < WS-FLD-MIN(WS-IND-CHAMP-COURANT)
054700             MOVE WS-VALEUR-COURANTE
054800                 TO WS-FLD-MIN(WS-IND-CHAMP-COURANT)
054900         END-IF
055000         IF WS-VALEUR-COURANTE > WS-FLD-MAX(WS-IND-CHAMP-COURANT)
055100             MOVE WS-VALEUR-COURANTE
055200                 TO WS-FLD-MAX(WS-IND-CHAMP-COURANT)
055300         END-IF
055400     ELSE
055500         MOVE WS-VALEUR-COURANTE
055600             TO WS-FLD-MIN(WS-IND-CHAMP-COURANT)
055700         MOVE WS-VALEUR-COURANTE
055800             TO WS-FLD-MAX(WS-IND-CHAMP-COURANT)
055900         MOVE 'O' TO WS-FLD-1ERE-VU(WS-IND-CHAMP-COURANT)
056000     END-IF.
056100 4090-MAJ-MINMAX-END.
056200     EXIT.
056300
056400 4050-MAJ-LIGUE-START.
056500     SET IDX-LG TO 1.
056600     SEARCH WS-LIGUE-TAB
056700         AT END
056800             SET WS-NB-LIGUES UP BY 1
056900             MOVE MM-LEAGUE-ID TO WS-LIGUE-NOM(WS-NB-LIGUES)
057000         WHEN WS-LIGUE-NOM(IDX-LG) = MM-LEAGUE-ID
057100             CONTINUE
057200     END-SEARCH.
057300 4050-MAJ-LIGUE-END.
057400     EXIT.
057500
057600 4060-MAJ-SAISON-START.
057700     SET IDX-SN TO 1.
057800     SEARCH WS-SAISON-TAB
057900         AT END
058000             SET WS-NB-SAISONS UP BY 1
058100             MOVE MM-SEASON-ID TO WS-SAISON-NOM(WS-NB-SAISONS)
058200         WHEN WS-SAISON-NOM(IDX-SN) = MM-SEASON-ID
058300             CONTINUE
058400     END-SEARCH.
058500 4060-MAJ-SAISON-END.
058600     EXIT.
058700
058800 7000-ENTETE-CHARGEMENT-START.                                    CB3-118
058900     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
059000     WRITE RA-LIGNE-RAPPORT.
059100     DISPLAY WS-LIG-ETOILE.
059200
059300     IF WS-NB-FICHIERS-ANOM = ZERO
059400         MOVE 'Data loading successful.' TO WS-LIG-RAP
059500     ELSE
059600         MOVE 'Data loading successful (with warnings above).'
059700             TO WS-LIG-RAP
059800     END-IF.
059900     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
060000     WRITE RA-LIGNE-RAPPORT.
060100     DISPLAY WS-LIG-RAP.
060200
060300     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
060400     WRITE RA-LIGNE-RAPPORT.
060500     DISPLAY WS-LIG-ETOILE.
060600 7000-ENTETE-CHARGEMENT-END.
060700     EXIT.
060800
060900 5000-ETAT-MANQUANTS-START.                                       CB3-033
061000     PERFORM 5010-VERIF-CHAMP-MANQ-START
061100        THRU 5010-VERIF-CHAMP-MANQ-END
061200        VARYING IDX-FLD FROM 1 BY 1 UNTIL IDX-FLD > 16.
061300
061400     IF WS-UN-CHAMP-MANQUANT-OK
061500         MOVE 'Missing values detected:' TO WS-LIG-RAP
061600         MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT
061700         WRITE RA-LIGNE-RAPPORT
061800         DISPLAY WS-LIG-RAP
061900         PERFORM 5020-ECRIT-CHAMP-MANQ-START
062000            THRU 5020-ECRIT-CHAMP-MANQ-END
062100            VARYING IDX-FLD FROM 1 BY 1 UNTIL IDX-FLD > 16
062200     ELSE
062300         MOVE 'No missing values found.' TO WS-LIG-RAP
062400         MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT
062500         WRITE RA-LIGNE-RAPPORT
062600         DISPLAY WS-LIG-RAP
062700     END-IF.
062800 5000-ETAT-MANQUANTS-END.
062900     EXIT.
063000
063100 5010-VERIF-CHAMP-MANQ-START.
063200     IF WS-FLD-NB-MANQ(IDX-FLD) > ZERO
063300         SET WS-UN-CHAMP-MANQUANT-OK TO TRUE
063400     END-IF.
063500 5010-VERIF-CHAMP-MANQ-END.
063600     EXIT.
063700
063800 5020-ECRIT-CHAMP-MANQ-START.
063900     IF WS-FLD-NB-MANQ(IDX-FLD) > ZERO
064000         MOVE WS-FLD-NB-MANQ(IDX-FLD) TO WS-NB-MANQ-ED
064100         STRING '  ' WS-FLD-LABEL(IDX-FLD) ' : '
064200                WS-NB-MANQ-ED
064300                DELIMITED BY SIZE
064400                INTO WS-LIG-RAP
064500         MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT
064600         WRITE RA-LIGNE-RAPPORT
064700         DISPLAY WS-LIG-RAP
064800     END-IF.
064900 5020-ECRIT-CHAMP-MANQ-END.
065000     EXIT.
065100
065200 6000-ETAT-DATASET-START.
065300     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
065400     WRITE RA-LIGNE-RAPPORT.
065500     DISPLAY WS-LIG-ETOILE.
065600
065700     MOVE WS-TOTAL-ENREG TO WS-TOTAL-ENREG-ED.
065800     STRING 'Record count : ' WS-TOTAL-ENREG-ED
065900         DELIMITED BY SIZE INTO WS-LIG-RAP.
066000     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
066100     WRITE RA-LIGNE-RAPPORT.
066200     DISPLAY WS-LIG-RAP.
066300
066400     MOVE 'Leagues :' TO WS-LIG-RAP.
066500     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
066600     WRITE RA-LIGNE-RAPPORT.
066700     DISPLAY WS-LIG-RAP.
066800     PERFORM 6010-ECRIT-LIGUE-START
066900        THRU 6010-ECRIT-LIGUE-END
067000        VARYING IDX-LG FROM 1 BY 1 UNTIL IDX-LG > WS-NB-LIGUES.
067100
067200     SORT WS-SAISON-TAB ASCENDING KEY WS-SAISON-NOM.
067300     MOVE 'Seasons (sorted) :' TO WS-LIG-RAP.
067400     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
067500     WRITE RA-LIGNE-RAPPORT.
067600     DISPLAY WS-LIG-RAP.
067700     PERFORM 6020-ECRIT-SAISON-START
067800        THRU 6020-ECRIT-SAISON-END
067900        VARYING IDX-SN FROM 1 BY 1 UNTIL IDX-SN > WS-NB-SAISONS.
068000
068100     MOVE 'Field statistics (count / mean / min / max) :'
068200         TO WS-LIG-RAP.
068300     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
068400     WRITE RA-LIGNE-RAPPORT.
068500     DISPLAY WS-LIG-RAP.
068600     PERFORM 6030-ECRIT-STAT-CHAMP-START
068700        THRU 6030-ECRIT-STAT-CHAMP-END
068800        VARYING IDX-FLD FROM 1 BY 1 UNTIL IDX-FLD > 16.
068900
069000     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
069100     WRITE RA-LIGNE-RAPPORT.
069200     DISPLAY WS-LIG-ETOILE.
069300 6000-ETAT-DATASET-END.
069400     EXIT.
069500
069600 6010-ECRIT-LIGUE-START.
069700     STRING '  ' WS-LIGUE-NOM(IDX-LG)
069800         DELIMITED BY SIZE INTO WS-LIG-RAP.
069900     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
070000     WRITE RA-LIGNE-RAPPORT.
070100     DISPLAY WS-LIG-RAP.
070200 6010-ECRIT-LIGUE-END.
070300     EXIT.
070400
070500 6020-ECRIT-SAISON-START.                                         CB3-066
070600     STRING '  ' WS-SAISON-NOM(IDX-SN)
070700         DELIMITED BY SIZE INTO WS-LIG-RAP.
070800     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
070900     WRITE RA-LIGNE-RAPPORT.
071000     DISPLAY WS-LIG-RAP.
071100 6020-ECRIT-SAISON-END.
071200     EXIT.
071300
071400 6030-ECRIT-STAT-CHAMP-START.
071500     IF WS-FLD-NB-VU(IDX-FLD) > ZERO
071600         COMPUTE WS-FLD-MOY(IDX-FLD) ROUNDED =
071700             WS-FLD-SOMME(IDX-FLD) / WS-FLD-NB-VU(IDX-FLD)
071800     ELSE
071900         MOVE ZERO TO WS-FLD-MOY(IDX-FLD)
072000     END-IF.
072100     MOVE WS-FLD-NB-VU(IDX-FLD)  TO WS-NB-VU-ED.
072200     MOVE WS-FLD-MOY(IDX-FLD)    TO WS-MOY-ED.
072300     MOVE WS-FLD-MIN(IDX-FLD)    TO WS-MIN-ED.
072400     MOVE WS-FLD-MAX(IDX-FLD)    TO WS-MAX-ED.
072500     STRING '  ' WS-FLD-LABEL(IDX-FLD)
072600            ' N=' WS-NB-VU-ED
072700            ' MEAN=' WS-MOY-ED
072800            ' MIN=' WS-MIN-ED
072900            ' MAX=' WS-MAX-ED
073000         DELIMITED BY SIZE INTO WS-LIG-RAP.
073100     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
073200     WRITE RA-LIGNE-RAPPORT.
073300     DISPLAY WS-LIG-RAP.
073400 6030-ECRIT-STAT-CHAMP-END.
073500     EXIT.
073600
073700 9900-ABEND-START.
073800     DISPLAY '*******************************************'.
073900     DISPLAY '*** MATCHLD1 - AUCUN FICHIER SOURCE CHARGE *'.
074000     DISPLAY '*** ARRET ANORMAL DU PROGRAMME             *'.
074100     DISPLAY '*******************************************'.
074200     MOVE 16 TO RETURN-CODE.
074300     STOP RUN.
074400 9900-ABEND-END.
074500     EXIT.

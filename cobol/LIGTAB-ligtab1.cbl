000100*=============================================================*
000200*    LIGTAB1 - CALCUL DU CLASSEMENT D'UNE LIGUE POUR UNE SAISON *
000300*                                                              *
000400*    Lit le fichier maitre des matchs MASTERMT, ne retient que  *
000500*    les rencontres de la ligue et de la saison demandees en    *
000600*    parametres d'execution, cumule par equipe le nombre de     *
000700*    matchs joues, victoires, nuls, defaites, buts marques et   *
000800*    encaisses, puis calcule les points (3-1-0) et classe les   *
000900*    equipes par points, puis difference de buts, puis buts     *
001000*    marques.  Ecrit le fichier de classement STANDF et l'etat  *
001100*    de classement.                                             *
001200*                                                              *
001300*    JOURNAL DES MODIFICATIONS                                  *
001400*    ------------------------------------------------------    *
001500*    IM  12/03/87  CREATION INITIALE             (COBP3-015)   *
001600*    IM  30/06/87  AJOUT DEPART. PAR DIFF. BUTS   (COBP3-024)  *
001700*    JLB 08/02/89  CORRECTIF NULS COMPTES 2 FOIS  (COBP3-041)  *
001800*    JLB 15/10/90  AJOUT PARAMETRAGE PAR ACCEPT   (COBP3-052)  *
001900*    MPT 22/04/93  REVUE DU CONTROLE DE STATUT    (COBP3-080)  *
002000*    MPT 09/12/95  AUGM. TAILLE TABLE EQUIPES     (COBP3-097)  *
002100*    IM  09/01/98  BASCULE ANNEE SUR 4 POSITIONS  (AN2000-04)  *
002200*    IM  30/11/99  CONTROLE FINAL PASSAGE AN2000  (AN2000-12)  *
002300*    MPT 06/09/02  AJOUT TRACE NB MATCHS RETENUS  (COBP3-121)  *
002400*    JLB 14/02/03  ETAT ABANDON LISTE LIGUES/     (COBP3-126)  *
002500*                  SAISONS DISPONIBLES SI VIDE                 *
002600*=============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    LIGTAB1.
002900 AUTHOR.        ISABELLE MARAND.
003000 INSTALLATION.  COBOLP3.
003100 DATE-WRITTEN.  19/03/87.                                         CB3-015
003200 DATE-COMPILED.
003300 SECURITY.      CONFIDENTIEL - USAGE INTERNE COBOLP3.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT F-MASTER
004300         ASSIGN TO 'MASTERMT'
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-STAT-MASTER.
004700
004800     SELECT F-STANDF
004900         ASSIGN TO 'STANDF'
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-STAT-STANDF.
005300
005400     SELECT F-RAPPORT
005500         ASSIGN TO 'LIGTAB1.LST'
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-STAT-RAPPORT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  F-MASTER
006300     RECORD CONTAINS 126 CHARACTERS
006400     RECORDING MODE IS F.
006500     COPY FMATCH.
006600
006700 FD  F-STANDF
006800     RECORD CONTAINS 50 CHARACTERS
006900     RECORDING MODE IS F.
007000     COPY FSTAND.
007100
007200 FD  F-RAPPORT
007300     RECORD CONTAINS 132 CHARACTERS
007400     RECORDING MODE IS F.
007500 01  RA-LIGNE-RAPPORT              PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800 01  WS-STAT-MASTER                PIC XX    VALUE SPACES.
007900     88  WS-STAT-MASTER-OK                   VALUE '00'.
008000     88  WS-STAT-MASTER-FIN                  VALUE '10'.
008100 01  WS-STAT-STANDF                PIC XX    VALUE SPACES.
008200     88  WS-STAT-STANDF-OK                   VALUE '00'.
008300 01  WS-STAT-RAPPORT               PIC XX    VALUE SPACES.
008400     88  WS-STAT-RAPPORT-OK                  VALUE '00'.
008500
008600*    Parametres d'execution - saisis au lancement du job.
008700*    Niveau 77 - zones independantes (MPT 06/09/02).
008800 77  WS-PARM-LEAGUE-ID             PIC X(12) VALUE SPACES.
008900 77  WS-PARM-SEASON-ID             PIC X(09) VALUE SPACES.
009000
009100 01  WS-COMPTEURS.
009200     05  WS-NB-MATCHS-LUS          PIC 9(05) COMP VALUE ZERO.
009300     05  WS-NB-MATCHS-RETENUS      PIC 9(05) COMP VALUE ZERO.
009400     05  FILLER                    PIC X(05) VALUE SPACES.
009500
009600     COPY WTEAMTB.
009700
009800*    Ligues et saisons distinctes rencontrees en lecture de
009900*    MASTERMT, quelle que soit la selection demandee - servent
010000*    uniquement a l'etat d'abandon 9900 si rien n'est retenu.
010100 01  WS-TAB-LIGUES-VUES.
010200     05  WS-NB-LIGUES-VUES         PIC 9(02) COMP VALUE ZERO.
010300     05  WS-LIGUE-VUE-TAB OCCURS 1 TO 30 TIMES
010400                          DEPENDING ON WS-NB-LIGUES-VUES
010500                          INDEXED BY IDX-LGV.
010600         10  WS-LIGUE-VUE-NOM      PIC X(12).
010700         10  FILLER                PIC X(04) VALUE SPACES.
010800 01  WS-TAB-SAISONS-VUES.
010900     05  WS-NB-SAISONS-VUES        PIC 9(02) COMP VALUE ZERO.
011000     05  WS-SAISON-VUE-TAB OCCURS 1 TO 60 TIMES
011100                           DEPENDING ON WS-NB-SAISONS-VUES
011200                           INDEXED BY IDX-SNV.
011300         10  WS-SAISON-VUE-NOM     PIC X(09).
011400         10  FILLER                PIC X(03) VALUE SPACES.
011500 01  WS-LIG-ETOILE                 PIC X(80) VALUE ALL '='.
011600 01  WS-LIG-RAP                    PIC X(80) VALUE SPACES.
011700 01  WS-NB-ED                      PIC ZZ,ZZ9.
011800 01  WS-RANK-ED                    PIC Z9.
011900 01  WS-GD-ED                      PIC -ZZ9.
012000
012100*    Zones de transfert pour 3020-CUMUL-RESULTAT-START (le
012200*    PERFORM d'un paragraphe interne ne prend pas de USING) -
012300*    niveau 77 (MPT 06/09/02).
012400 77  WS-BUTS-POUR                  PIC 9(02) COMP VALUE ZERO.
012500 77  WS-BUTS-CONTRE                PIC 9(02) COMP VALUE ZERO.
012600
012700 PROCEDURE DIVISION.
012800
012900 0000-MAIN-PARAGRAPH.
013000     DISPLAY 'LIGTAB1 - CODE LIGUE (12 CAR.) : '
013100         WITH NO ADVANCING.
013200     ACCEPT WS-PARM-LEAGUE-ID.                                    CB3-052
013300     DISPLAY 'LIGTAB1 - CODE SAISON (09 CAR.) : '
013400         WITH NO ADVANCING.
013500     ACCEPT WS-PARM-SEASON-ID.
013600
013700     OPEN INPUT F-MASTER.
013800     IF NOT WS-STAT-MASTER-OK                                     CB3-080
013900         DISPLAY '*** ERREUR OUVERTURE MASTERMT - CODE '
014000                  WS-STAT-MASTER
014100         STOP RUN
014200     END-IF.
014300
014400     PERFORM 2000-LECTURE-START
014500        THRU 2000-LECTURE-END.
014600     PERFORM 2050-VERIF-SELECTION-START
014700        THRU 2050-VERIF-SELECTION-END
014800        UNTIL WS-STAT-MASTER-FIN.
014900     CLOSE F-MASTER.
015000
015100     IF WS-NB-MATCHS-RETENUS = ZERO
015200         PERFORM 9900-ABEND-START
015300            THRU 9900-ABEND-END
015400     END-IF.
015500
015600     SORT WS-TEAM-TAB
015700         DESCENDING KEY TT-POINTS
015800         DESCENDING KEY TT-GD
015900         DESCENDING KEY TT-GF.
016000
016100     OPEN OUTPUT F-STANDF.
016200     OPEN OUTPUT F-RAPPORT.
016300     PERFORM 4000-CLASSEMENT-START
016400        THRU 4000-CLASSEMENT-END.
016500     CLOSE F-STANDF.
016600     CLOSE F-RAPPORT.
016700
016800     DISPLAY 'LIGTAB1 - FIN NORMALE - ' WS-NB-MATCHS-RETENUS
016900              ' MATCH(S) RETENU(S)'.
017000     STOP RUN.
017100
017200 2000-LECTURE-START.
017300     READ F-MASTER
017400         AT END
017500             SET WS-STAT-MASTER-FIN TO TRUE
017600         NOT AT END
017700             PERFORM 2010-MAJ-LISTES-VUES-START
017800                THRU 2010-MAJ-LISTES-VUES-END
017900     END-READ.
018000 2000-LECTURE-END.
018100     EXIT.
018200
018300*    Alimente les listes de ligues et de saisons rencontrees,
018400*    independamment de la selection demandee - utilisees par
018500*    9900-ABEND-START pour lister les valeurs disponibles.
018600 2010-MAJ-LISTES-VUES-START.
018700     SET IDX-LGV TO 1.
018800     SEARCH WS-LIGUE-VUE-TAB
018900         AT END
019000             SET WS-NB-LIGUES-VUES UP BY 1
019100             SET IDX-LGV TO WS-NB-LIGUES-VUES
019200             MOVE MM-LEAGUE-ID TO WS-LIGUE-VUE-NOM(IDX-LGV)
019300         WHEN WS-LIGUE-VUE-NOM(IDX-LGV) = MM-LEAGUE-ID
019400             CONTINUE
019500     END-SEARCH.
019600     SET IDX-SNV TO 1.
019700     SEARCH WS-SAISON-VUE-TAB
019800         AT END
019900             SET WS-NB-SAISONS-VUES UP BY 1
020000             SET IDX-SNV TO WS-NB-SAISONS-VUES
020100             MOVE MM-SEASON-ID TO WS-SAISON-VUE-NOM(IDX-SNV)
020200         WHEN WS-SAISON-VUE-NOM(IDX-SNV) = MM-SEASON-ID
020300             CONTINUE
020400     END-SEARCH.
020500 2010-MAJ-LISTES-VUES-END.
020600     EXIT.
020700
020800*    Ne retient que les matchs de la ligue et de la saison
020900*    demandees ; les autres sont simplement ignores.
021000 2050-VERIF-SELECTION-START.
021100     ADD 1 TO WS-NB-MATCHS-LUS.
021200     IF MM-LEAGUE-ID = WS-PARM-LEAGUE-ID
021300        AND MM-SEASON-ID = WS-PARM-SEASON-ID
021400         ADD 1 TO WS-NB-MATCHS-RETENUS
021500         PERFORM 3000-CUMUL-EQUIPE-START
021600            THRU 3000-CUMUL-EQUIPE-END
021700     END-IF.
021800     PERFORM 2000-LECTURE-START
021900        THRU 2000-LECTURE-END.
022000 2050-VERIF-SELECTION-END.
022100     EXIT.
022200
022300*    Recherche-ou-insertion des deux equipes du match, puis
022400*    cumul du resultat pour chacune d'elles.
022500 3000-CUMUL-EQUIPE-START.
022600     SET IDX-TEAM TO 1.
022700     SEARCH WS-TEAM-TAB
022800         AT END
022900             SET WS-TEAM-COUNT UP BY 1
023000             SET IDX-TEAM TO WS-TEAM-COUNT
023100             MOVE MM-HOME-TEAM TO TT-TEAM-NAME(IDX-TEAM)
023200         WHEN TT-TEAM-NAME(IDX-TEAM) = MM-HOME-TEAM
023300             CONTINUE
023400     END-SEARCH.
023500     MOVE MM-FT-HOME-GOALS TO WS-BUTS-POUR.
023600     MOVE MM-FT-AWAY-GOALS TO WS-BUTS-CONTRE.
023700     PERFORM 3020-CUMUL-RESULTAT-START
023800        THRU 3020-CUMUL-RESULTAT-END.
023900
024000     SET IDX-TEAM TO 1.
024100     SEARCH WS-TEAM-TAB
024200         AT END
024300             SET WS-TEAM-COUNT UP BY 1
024400             SET IDX-TEAM TO WS-TEAM-COUNT
024500             MOVE MM-AWAY-TEAM TO TT-TEAM-NAME(IDX-TEAM)
024600         WHEN TT-TEAM-NAME(IDX-TEAM) = MM-AWAY-TEAM
024700             CONTINUE
024800     END-SEARCH.
024900     MOVE MM-FT-AWAY-GOALS TO WS-BUTS-POUR.
025000     MOVE MM-FT-HOME-GOALS TO WS-BUTS-CONTRE.
025100     PERFORM 3020-CUMUL-RESULTAT-START
025200        THRU 3020-CUMUL-RESULTAT-END.
025300 3000-CUMUL-EQUIPE-END.
025400     EXIT.
025500
025600 3020-CUMUL-RESULTAT-START.                                       CB3-041
025700     ADD 1 TO TT-PLAYED(IDX-TEAM).
025800     ADD WS-BUTS-POUR TO TT-GF(IDX-TEAM).
025900     ADD WS-BUTS-CONTRE TO TT-GA(IDX-TEAM).
026000     COMPUTE TT-GD(IDX-TEAM) = TT-GF(IDX-TEAM) - TT-GA(IDX-TEAM).
026100     IF WS-BUTS-POUR > WS-BUTS-CONTRE
026200         ADD 1 TO TT-WINS(IDX-TEAM)
026300         ADD 3 TO TT-POINTS(IDX-TEAM)
026400     ELSE
026500         IF WS-BUTS-POUR = WS-BUTS-CONTRE
026600             ADD 1 TO TT-DRAWS(IDX-TEAM)
026700             ADD 1 TO TT-POINTS(IDX-TEAM)
026800         ELSE
026900             ADD 1 TO TT-LOSSES(IDX-TEAM)
027000         END-IF
027100     END-IF.
027200 3020-CUMUL-RESULTAT-END.
027300     EXIT.
027400
027500*    Ecrit le classement, apres tri, avec le rang attribue
027600*    par position dans la table triee.
027700 4000-CLASSEMENT-START.                                           CB3-024
027800     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
027900     WRITE RA-LIGNE-RAPPORT.
028000     STRING 'STANDINGS - ' WS-PARM-LEAGUE-ID '/'
028100            WS-PARM-SEASON-ID
028200         DELIMITED BY SIZE INTO WS-LIG-RAP.
028300     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
028400     WRITE RA-LIGNE-RAPPORT.
028500     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
028600     WRITE RA-LIGNE-RAPPORT.
028700
028800     PERFORM 4020-ECRIT-CLASSEMENT-START
028900        THRU 4020-ECRIT-CLASSEMENT-END
029000        VARYING IDX-TEAM FROM 1 BY 1
029100        UNTIL IDX-TEAM > WS-TEAM-COUNT.
029200 4000-CLASSEMENT-END.
029300     EXIT.
029400
029500 4020-ECRIT-CLASSEMENT-START.
029600     MOVE IDX-TEAM TO TT-RANK(IDX-TEAM).
029700     MOVE TT-RANK(IDX-TEAM)   TO ST-RANK.
029800     MOVE TT-TEAM-NAME(IDX-TEAM) TO ST-TEAM.
029900     MOVE TT-PLAYED(IDX-TEAM) TO ST-PLAYED.
030000     MOVE TT-WINS(IDX-TEAM)   TO ST-WINS.
030100     MOVE TT-DRAWS(IDX-TEAM)  TO ST-DRAWS.
030200     MOVE TT-LOSSES(IDX-TEAM) TO ST-LOSSES.
030300     MOVE TT-GF(IDX-TEAM)     TO ST-GF.
030400     MOVE TT-GA(IDX-TEAM)     TO ST-GA.
030500     MOVE TT-GD(IDX-TEAM)     TO ST-GD.
030600     MOVE TT-POINTS(IDX-TEAM) TO ST-POINTS.
030700     WRITE ST-STANDINGS-REC.
030800     IF ST-TEAM-X OF ST-STANDINGS-REC-X = SPACES                  AN00-04
030900         DISPLAY '*** ATTENTION - EQUIPE VIDE AU CLASSEMENT'
031000     END-IF.
031100
031200     MOVE TT-RANK(IDX-TEAM) TO WS-RANK-ED.
031300     MOVE TT-GD(IDX-TEAM)   TO WS-GD-ED.
031400     STRING WS-RANK-ED ' ' TT-TEAM-NAME(IDX-TEAM)
031500            ' P=' TT-PLAYED(IDX-TEAM)
031600            ' W=' TT-WINS(IDX-TEAM)
031700            ' D=' TT-DRAWS(IDX-TEAM)
031800            ' L=' TT-LOSSES(IDX-TEAM)
031900            ' GF=' TT-GF(IDX-TEAM)
032000            ' GA=' TT-GA(IDX-TEAM)
032100            ' GD=' WS-GD-ED
032200            ' PTS=' TT-POINTS(IDX-TEAM)
032300         DELIMITED BY SIZE INTO WS-LIG-RAP.
032400     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
032500     WRITE RA-LIGNE-RAPPORT.
032600     DISPLAY WS-LIG-RAP.
032700 4020-ECRIT-CLASSEMENT-END.
032800     EXIT.
032900
033000*    Selection ligue/saison sans aucun match trouve dans
033100*    MASTERMT - liste les valeurs reellement presentes dans le
033200*    fichier afin d'aider l'exploitation a corriger le
033300*    parametrage, puis arret anormal.
033400 9900-ABEND-START.
033500     DISPLAY '*******************************************'.
033600     DISPLAY '*** LIGTAB1 - AUCUN MATCH POUR '
033700              WS-PARM-LEAGUE-ID '/' WS-PARM-SEASON-ID.
033800     DISPLAY '*** LIGUES DISPONIBLES DANS MASTERMT :'.
033900     PERFORM 9910-ECRIT-LIGUE-DISPO-START
034000        THRU 9910-ECRIT-LIGUE-DISPO-END
034100        VARYING IDX-LGV FROM 1 BY 1
034200        UNTIL IDX-LGV > WS-NB-LIGUES-VUES.
034300     DISPLAY '*** SAISONS DISPONIBLES DANS MASTERMT :'.
034400     PERFORM 9920-ECRIT-SAISON-DISPO-START
034500        THRU 9920-ECRIT-SAISON-DISPO-END
034600        VARYING IDX-SNV FROM 1 BY 1
034700        UNTIL IDX-SNV > WS-NB-SAISONS-VUES.
034800     DISPLAY '*** ARRET ANORMAL DU PROGRAMME             *'.
034900     DISPLAY '*******************************************'.
035000     MOVE 16 TO RETURN-CODE.
035100     STOP RUN.
035200 9900-ABEND-END.
035300     EXIT.
035400
035500 9910-ECRIT-LIGUE-DISPO-START.
035600     DISPLAY '  ' WS-LIGUE-VUE-NOM(IDX-LGV).
035700 9910-ECRIT-LIGUE-DISPO-END.
035800     EXIT.
035900
036000 9920-ECRIT-SAISON-DISPO-START.
036100     DISPLAY '  ' WS-SAISON-VUE-NOM(IDX-SNV).
036200 9920-ECRIT-SAISON-DISPO-END.
036300     EXIT.

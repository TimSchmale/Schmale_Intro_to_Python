000100*=============================================================*
000200*    COPY FPROG                                                *
000300*    DESCRIPTION DE L'ENREGISTREMENT DE PROGRESSION             *
000400*    (UN ENREGISTREMENT PAR EQUIPE ET PAR MATCH JOUE, DANS      *
000500*     L'ORDRE CHRONOLOGIQUE)                                    *
000600*                                                              *
000700*    IM  19/03/87  CREATION INITIALE            (COBP3-014)     *
000800*=============================================================*
000900 01  PR-PROGRESSION-REC.
001000     05  PR-TEAM                   PIC X(20).
001100     05  PR-MATCHDAY               PIC 9(02).
001200     05  PR-MATCH-DATE             PIC X(10).
001300*    Vue eclatee de la date, alignee sur celle de SM-SOURCE-REC
001400*    dans MATCHLD1.
001500     05  PR-MATCH-DATE-YMD REDEFINES PR-MATCH-DATE.
001600         10  PR-DATE-ANNEE         PIC X(04).
001700         10  FILLER                PIC X(01).
001800         10  PR-DATE-MOIS          PIC X(02).
001900         10  FILLER                PIC X(01).
002000         10  PR-DATE-JOUR          PIC X(02).
002100     05  PR-POINTS                 PIC 9(03).
002200     05  PR-GF                     PIC 9(03).
002300     05  PR-GA                     PIC 9(03).
002400     05  PR-GD                     PIC S9(03).
002500     05  PR-RANK                   PIC 9(02).
002600     05  FILLER                    PIC X(06) VALUE SPACES.

000100*=============================================================*
000200*    COPY FMATCH                                               *
000300*    DESCRIPTION DE L'ENREGISTREMENT MATCH CONSOLIDE           *
000400*    (FICHIER MAITRE DES RESULTATS DE MATCHS, TOUTES LIGUES    *
000500*     ET SAISONS CONFONDUES)                                   *
000600*                                                              *
000700*    Chaque enregistrement source (un fichier par ligue et     *
000800*    par saison) est complete par MATCHLD1 avec le code ligue  *
000900*    et le code saison avant d'etre repris dans ce format.     *
001000*                                                              *
001100*    IM  12/03/87  CREATION INITIALE            (COBP3-014)     *
001200*=============================================================*
001300 01  MM-MATCH-REC.
001400     05  MM-LEAGUE-ID              PIC X(12).
001500     05  MM-SEASON-ID              PIC X(09).
001600     05  MM-MATCH-DATE             PIC X(10).
001700     05  MM-HOME-TEAM              PIC X(20).
001800     05  MM-AWAY-TEAM              PIC X(20).
001900     05  MM-STATS.
002000         10  MM-FT-HOME-GOALS      PIC 9(02).
002100         10  MM-FT-AWAY-GOALS      PIC 9(02).
002200         10  MM-HOME-XG            PIC S9(02)V99.
002300         10  MM-AWAY-XG            PIC S9(02)V99.
002400         10  MM-HOME-XPTS          PIC 9(01)V99.
002500         10  MM-AWAY-XPTS          PIC 9(01)V99.
002600         10  MM-HOME-FOULS         PIC 9(02).
002700         10  MM-AWAY-FOULS         PIC 9(02).
002800         10  MM-HOME-YELLOW        PIC 9(02).
002900         10  MM-AWAY-YELLOW        PIC 9(02).
003000         10  MM-HOME-RED           PIC 9(01).
003100         10  MM-AWAY-RED           PIC 9(01).
003200         10  MM-HOME-AVG-AGE       PIC 9(02)V9.
003300         10  MM-AWAY-AVG-AGE       PIC 9(02)V9.
003400         10  MM-HOME-MV            PIC 9(06)V99.
003500         10  MM-AWAY-MV            PIC 9(06)V99.
003600*    Vue alphanumerique des 16 zones statistiques : sert au    *
003700*    controle des valeurs manquantes (zone a blanc = valeur    *
003800*    non renseignee dans le fichier source d'origine).         *
003900     05  MM-STATS-X REDEFINES MM-STATS.
004000         10  MM-FT-HOME-GOALS-X    PIC X(02).
004100         10  MM-FT-AWAY-GOALS-X    PIC X(02).
004200         10  MM-HOME-XG-X          PIC X(04).
004300         10  MM-AWAY-XG-X          PIC X(04).
004400         10  MM-HOME-XPTS-X        PIC X(03).
004500         10  MM-AWAY-XPTS-X        PIC X(03).
004600         10  MM-HOME-FOULS-X       PIC X(02).
004700         10  MM-AWAY-FOULS-X       PIC X(02).
004800         10  MM-HOME-YELLOW-X      PIC X(02).
004900         10  MM-AWAY-YELLOW-X      PIC X(02).
005000         10  MM-HOME-RED-X         PIC X(01).
005100         10  MM-AWAY-RED-X         PIC X(01).
005200         10  MM-HOME-AVG-AGE-X     PIC X(03).
005300         10  MM-AWAY-AVG-AGE-X     PIC X(03).
005400         10  MM-HOME-MV-X          PIC X(08).
005500         10  MM-AWAY-MV-X          PIC X(08).
005600     05  FILLER                    PIC X(05) VALUE SPACES.

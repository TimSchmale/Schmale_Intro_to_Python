000100*=============================================================*
000200*    LIGPROG1 - PROGRESSION D'UNE LIGUE MATCH APRES MATCH       *
000300*                                                              *
000400*    Lit le fichier maitre des matchs MASTERMT, ne retient que  *
000500*    les rencontres de la ligue et de la saison demandees,      *
000600*    les trie par date de match, puis rejoue la saison match    *
000700*    apres match en cumulant points, buts marques et encaisses  *
000800*    par equipe et en recalculant le classement complet apres   *
000900*    chaque journee.  Ecrit le fichier de progression PROGF     *
001000*    et l'etat de progression.                                  *
001100*                                                              *
001200*    JOURNAL DES MODIFICATIONS                                  *
001300*    ------------------------------------------------------    *
001400*    IM  19/03/87  CREATION INITIALE             (COBP3-016)   *
001500*    IM  14/07/87  AJOUT RECLASSEMENT PAR MATCH   (COBP3-025)  *
001600*    JLB 19/02/89  CORRECTIF TRI DATES AAMMJJ      (COBP3-042)  *
001700*    JLB 15/10/90  AJOUT PARAMETRAGE PAR ACCEPT   (COBP3-053)  *
001800*    MPT 22/04/93  REVUE DU CONTROLE DE STATUT    (COBP3-081)  *
001900*    MPT 09/12/95  AUGM. TAILLE TABLE MATCHS      (COBP3-098)  *
002000*    IM  09/01/98  BASCULE ANNEE SUR 4 POSITIONS  (AN2000-05)  *
002100*    IM  30/11/99  CONTROLE FINAL PASSAGE AN2000  (AN2000-13)  *
002200*    MPT 06/09/02  AJOUT TRACE NB MATCHS RETENUS  (COBP3-122)  *
002300*    JLB 14/02/03  ETAT ABANDON LISTE LIGUES/     (COBP3-127)  *
002400*                  SAISONS DISPONIBLES SI VIDE                 *
002500*=============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    LIGPROG1.
002800 AUTHOR.        ISABELLE MARAND.
002900 INSTALLATION.  COBOLP3.
003000 DATE-WRITTEN.  26/03/87.                                         CB3-016
003100 DATE-COMPILED.
003200 SECURITY.      CONFIDENTIEL - USAGE INTERNE COBOLP3.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT F-MASTER
004200         ASSIGN TO 'MASTERMT'
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS WS-STAT-MASTER.
004600
004700     SELECT F-PROGF
004800         ASSIGN TO 'PROGF'
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-STAT-PROGF.
005200
005300     SELECT F-RAPPORT
005400         ASSIGN TO 'LIGPROG1.LST'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS WS-STAT-RAPPORT.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  F-MASTER
006200     RECORD CONTAINS 126 CHARACTERS
006300     RECORDING MODE IS F.
006400     COPY FMATCH.
006500
006600 FD  F-PROGF
006700     RECORD CONTAINS 52 CHARACTERS
006800     RECORDING MODE IS F.
006900     COPY FPROG.
007000
007100 FD  F-RAPPORT
007200     RECORD CONTAINS 132 CHARACTERS
007300     RECORDING MODE IS F.
007400 01  RA-LIGNE-RAPPORT              PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700 01  WS-STAT-MASTER                PIC XX    VALUE SPACES.
007800     88  WS-STAT-MASTER-OK                   VALUE '00'.
007900     88  WS-STAT-MASTER-FIN                  VALUE '10'.
008000 01  WS-STAT-PROGF                 PIC XX    VALUE SPACES.
008100     88  WS-STAT-PROGF-OK                    VALUE '00'.
008200 01  WS-STAT-RAPPORT               PIC XX    VALUE SPACES.
008300     88  WS-STAT-RAPPORT-OK                  VALUE '00'.
008400
008500*    Parametres d'execution et compteur autonome - niveau 77
008600*    (MPT 06/09/02).
008700 77  WS-PARM-LEAGUE-ID             PIC X(12) VALUE SPACES.
008800 77  WS-PARM-SEASON-ID             PIC X(09) VALUE SPACES.
008900 77  WS-NB-MATCHS-RETENUS          PIC 9(05) COMP VALUE ZERO.
009000
009100 01  WS-COMPTEURS.
009200     05  WS-JOURNEE-COURANTE       PIC 9(02) COMP VALUE ZERO.
009300     05  WS-BUTS-POUR              PIC 9(02) COMP VALUE ZERO.
009400     05  WS-BUTS-CONTRE            PIC 9(02) COMP VALUE ZERO.
009500     05  FILLER                    PIC X(05) VALUE SPACES.
009600
009700*    Table des matchs de la ligue/saison retenue, chargee en
009800*    memoire puis triee par date afin de rejouer la saison
009900*    dans l'ordre chronologique.
010000 01  WS-TAB-MATCHS.
010100     05  WS-NB-MATCHS              PIC 9(05) COMP VALUE ZERO.
010200     05  WS-MATCH-TAB OCCURS 1 TO 2000 TIMES
010300                      DEPENDING ON WS-NB-MATCHS
010400                      INDEXED BY IDX-MTC.
010500         10  WM-MATCH-DATE         PIC X(10).
010600         10  WM-HOME-TEAM          PIC X(20).
010700         10  WM-AWAY-TEAM          PIC X(20).
010800         10  WM-FT-HOME-GOALS      PIC 9(02).
010900         10  WM-FT-AWAY-GOALS      PIC 9(02).
011000         10  FILLER                PIC X(04) VALUE SPACES.
011100
011200     COPY WTEAMTB.
011300
011400*    Ligues et saisons distinctes rencontrees en lecture de
011500*    MASTERMT, quelle que soit la selection demandee - servent
011600*    uniquement a l'etat d'abandon 9900 si rien n'est retenu.
011700 01  WS-TAB-LIGUES-VUES.
011800     05  WS-NB-LIGUES-VUES         PIC 9(02) COMP VALUE ZERO.
011900     05  WS-LIGUE-VUE-TAB OCCURS 1 TO 30 TIMES
012000                          DEPENDING ON WS-NB-LIGUES-VUES
012100                          INDEXED BY IDX-LGV.
012200         10  WS-LIGUE-VUE-NOM      PIC X(12).
012300         10  FILLER                PIC X(04) VALUE SPACES.
012400 01  WS-TAB-SAISONS-VUES.
012500     05  WS-NB-SAISONS-VUES        PIC 9(02) COMP VALUE ZERO.
012600     05  WS-SAISON-VUE-TAB OCCURS 1 TO 60 TIMES
012700                           DEPENDING ON WS-NB-SAISONS-VUES
012800                           INDEXED BY IDX-SNV.
012900         10  WS-SAISON-VUE-NOM     PIC X(09).
013000         10  FILLER                PIC X(03) VALUE SPACES.
013100
013200 01  WS-LIG-ETOILE                 PIC X(80) VALUE ALL '='.
013300 01  WS-LIG-RAP                    PIC X(80) VALUE SPACES.
013400 01  WS-RANK-ED                    PIC Z9.
013500 01  WS-GD-ED                      PIC -ZZ9.
013600
013700 PROCEDURE DIVISION.
013800
013900 0000-MAIN-PARAGRAPH.
014000     DISPLAY 'LIGPROG1 - CODE LIGUE (12 CAR.) : '
014100         WITH NO ADVANCING.
014200     ACCEPT WS-PARM-LEAGUE-ID.                                    CB3-053
014300     DISPLAY 'LIGPROG1 - CODE SAISON (09 CAR.) : '
014400         WITH NO ADVANCING.
014500     ACCEPT WS-PARM-SEASON-ID.
014600
014700     OPEN INPUT F-MASTER.
014800     IF NOT WS-STAT-MASTER-OK                                     CB3-081
014900         DISPLAY '*** ERREUR OUVERTURE MASTERMT - CODE '
015000                  WS-STAT-MASTER
015100         STOP RUN
015200     END-IF.
015300
015400     PERFORM 2000-LECTURE-START
015500        THRU 2000-LECTURE-END.
015600     PERFORM 2050-VERIF-SELECTION-START
015700        THRU 2050-VERIF-SELECTION-END
015800        UNTIL WS-STAT-MASTER-FIN.
015900     CLOSE F-MASTER.
016000
016100     IF WS-NB-MATCHS-RETENUS = ZERO
016200         PERFORM 9900-ABEND-START
016300            THRU 9900-ABEND-END
016400     END-IF.
016500
016600     PERFORM 3500-TRI-MATCHS-START
016700        THRU 3500-TRI-MATCHS-END.
016800
016900     OPEN OUTPUT F-PROGF.
017000     OPEN OUTPUT F-RAPPORT.
017100     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
017200     WRITE RA-LIGNE-RAPPORT.
017300     STRING 'PROGRESSION - ' WS-PARM-LEAGUE-ID '/'
017400            WS-PARM-SEASON-ID
017500         DELIMITED BY SIZE INTO WS-LIG-RAP.
017600     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
017700     WRITE RA-LIGNE-RAPPORT.
017800     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
017900     WRITE RA-LIGNE-RAPPORT.
018000
018100     PERFORM 4000-REJOUE-MATCHS-START
018200        THRU 4000-REJOUE-MATCHS-END
018300        VARYING IDX-MTC FROM 1 BY 1 UNTIL IDX-MTC > WS-NB-MATCHS.
018400
018500     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
018600     WRITE RA-LIGNE-RAPPORT.
018700     CLOSE F-PROGF.
018800     CLOSE F-RAPPORT.
018900
019000     DISPLAY 'LIGPROG1 - FIN NORMALE - ' WS-NB-MATCHS-RETENUS
019100              ' MATCH(S) REJOUE(S)'.
019200     STOP RUN.
019300
019400 2000-LECTURE-START.
019500     READ F-MASTER
019600         AT END
019700             SET WS-STAT-MASTER-FIN TO TRUE
019800         NOT AT END
019900             PERFORM 2010-MAJ-LISTES-VUES-START
020000                THRU 2010-MAJ-LISTES-VUES-END
020100     END-READ.
020200 2000-LECTURE-END.
020300     EXIT.
020400
020500*    Alimente les listes de ligues et de saisons rencontrees,
020600*    independamment de la selection demandee - utilisees par
020700*    9900-ABEND-START pour lister les valeurs disponibles.
020800 2010-MAJ-LISTES-VUES-START.
020900     SET IDX-LGV TO 1.
021000     SEARCH WS-LIGUE-VUE-TAB
021100         AT END
021200             SET WS-NB-LIGUES-VUES UP BY 1
021300             SET IDX-LGV TO WS-NB-LIGUES-VUES
021400             MOVE MM-LEAGUE-ID TO WS-LIGUE-VUE-NOM(IDX-LGV)
021500         WHEN WS-LIGUE-VUE-NOM(IDX-LGV) = MM-LEAGUE-ID
021600             CONTINUE
021700     END-SEARCH.
021800     SET IDX-SNV TO 1.
021900     SEARCH WS-SAISON-VUE-TAB
022000         AT END
022100             SET WS-NB-SAISONS-VUES UP BY 1
022200             SET IDX-SNV TO WS-NB-SAISONS-VUES
022300             MOVE MM-SEASON-ID TO WS-SAISON-VUE-NOM(IDX-SNV)
022400         WHEN WS-SAISON-VUE-NOM(IDX-SNV) = MM-SEASON-ID
022500             CONTINUE
022600     END-SEARCH.
022700 2010-MAJ-LISTES-VUES-END.
022800     EXIT.
022900
023000 2050-VERIF-SELECTION-START.
023100     IF MM-LEAGUE-ID = WS-PARM-LEAGUE-ID
023200        AND MM-SEASON-ID = WS-PARM-SEASON-ID
023300         ADD 1 TO WS-NB-MATCHS-RETENUS
023400         SET WS-NB-MATCHS UP BY 1
023500         SET IDX-MTC TO WS-NB-MATCHS
023600         MOVE MM-MATCH-DATE     TO WM-MATCH-DATE(IDX-MTC)
023700         MOVE MM-HOME-TEAM      TO WM-HOME-TEAM(IDX-MTC)
023800         MOVE MM-AWAY-TEAM      TO WM-AWAY-TEAM(IDX-MTC)
023900         MOVE MM-FT-HOME-GOALS  TO WM-FT-HOME-GOALS(IDX-MTC)
024000         MOVE MM-FT-AWAY-GOALS  TO WM-FT-AWAY-GOALS(IDX-MTC)
024100         PERFORM 3000-INIT-EQUIPES-START
024200            THRU 3000-INIT-EQUIPES-END
024300     END-IF.
024400     PERFORM 2000-LECTURE-START
024500        THRU 2000-LECTURE-END.
024600 2050-VERIF-SELECTION-END.
024700     EXIT.
024800
024900*    Enregistre les deux equipes du match dans la table de
025000*    cumul (recherche-ou-insertion), sans encore cumuler de
025100*    resultat - le cumul se fait match par match a la
025200*    relecture chronologique (paragraphe 4020).
025300 3000-INIT-EQUIPES-START.
025400     SET IDX-TEAM TO 1.
025500     SEARCH WS-TEAM-TAB
025600         AT END
025700             SET WS-TEAM-COUNT UP BY 1
025800             SET IDX-TEAM TO WS-TEAM-COUNT
025900             MOVE MM-HOME-TEAM TO TT-TEAM-NAME(IDX-TEAM)
026000         WHEN TT-TEAM-NAME(IDX-TEAM) = MM-HOME-TEAM
026100             CONTINUE
026200     END-SEARCH.
026300     SET IDX-TEAM TO 1.
026400     SEARCH WS-TEAM-TAB
026500         AT END
026600             SET WS-TEAM-COUNT UP BY 1
026700             SET IDX-TEAM TO WS-TEAM-COUNT
026800             MOVE MM-AWAY-TEAM TO TT-TEAM-NAME(IDX-TEAM)
026900         WHEN TT-TEAM-NAME(IDX-TEAM) = MM-AWAY-TEAM
027000             CONTINUE
027100     END-SEARCH.
027200 3000-INIT-EQUIPES-END.
027300     EXIT.
027400
027500 3500-TRI-MATCHS-START.                                           CB3-042
027600     SORT WS-MATCH-TAB ASCENDING KEY WM-MATCH-DATE.
027700 3500-TRI-MATCHS-END.
027800     EXIT.
027900
028000*    Rejoue le match IDX-MTC : cumule le resultat pour les
028100*    deux equipes, incremente la journee jouee, reclasse la
028200*    table complete puis ecrit une ligne de progression par
028300*    equipe ayant deja joue.
028400 4000-REJOUE-MATCHS-START.
028500     ADD 1 TO WS-JOURNEE-COURANTE.
028600
028700     SET IDX-TEAM TO 1.
028800     SEARCH WS-TEAM-TAB
028900         WHEN TT-TEAM-NAME(IDX-TEAM) = WM-HOME-TEAM(IDX-MTC)
029000             MOVE WM-FT-HOME-GOALS(IDX-MTC) TO WS-BUTS-POUR
029100             MOVE WM-FT-AWAY-GOALS(IDX-MTC) TO WS-BUTS-CONTRE
029200             PERFORM 4020-CUMUL-EQUIPE-START
029300                THRU 4020-CUMUL-EQUIPE-END
029400     END-SEARCH.
029500
029600     SET IDX-TEAM TO 1.
029700     SEARCH WS-TEAM-TAB
029800         WHEN TT-TEAM-NAME(IDX-TEAM) = WM-AWAY-TEAM(IDX-MTC)
029900             MOVE WM-FT-AWAY-GOALS(IDX-MTC) TO WS-BUTS-POUR
030000             MOVE WM-FT-HOME-GOALS(IDX-MTC) TO WS-BUTS-CONTRE
030100             PERFORM 4020-CUMUL-EQUIPE-START
030200                THRU 4020-CUMUL-EQUIPE-END
030300     END-SEARCH.
030400
030500     PERFORM 4040-RECLASSEMENT-START
030600        THRU 4040-RECLASSEMENT-END.
030700
030800     SET IDX-TEAM TO 1.
030900     SEARCH WS-TEAM-TAB
031000         WHEN TT-TEAM-NAME(IDX-TEAM) = WM-HOME-TEAM(IDX-MTC)
031100             PERFORM 4060-ECRIT-PROGRESSION-START
031200                THRU 4060-ECRIT-PROGRESSION-END
031300     END-SEARCH.
031400     SET IDX-TEAM TO 1.
031500     SEARCH WS-TEAM-TAB
031600         WHEN TT-TEAM-NAME(IDX-TEAM) = WM-AWAY-TEAM(IDX-MTC)
031700             PERFORM 4060-ECRIT-PROGRESSION-START
031800                THRU 4060-ECRIT-PROGRESSION-END
031900     END-SEARCH.
032000 4000-REJOUE-MATCHS-END.
032100     EXIT.
032200
032300 4020-CUMUL-EQUIPE-START.
032400     ADD 1 TO TT-MATCHDAY(IDX-TEAM).
032500     ADD WS-BUTS-POUR TO TT-GF(IDX-TEAM).
032600     ADD WS-BUTS-CONTRE TO TT-GA(IDX-TEAM).
032700     COMPUTE TT-GD(IDX-TEAM) = TT-GF(IDX-TEAM) - TT-GA(IDX-TEAM).
032800     IF WS-BUTS-POUR > WS-BUTS-CONTRE
032900         ADD 3 TO TT-POINTS(IDX-TEAM)
033000     ELSE
033100         IF WS-BUTS-POUR = WS-BUTS-CONTRE
033200             ADD 1 TO TT-POINTS(IDX-TEAM)
033300         END-IF
033400     END-IF.
033500 4020-CUMUL-EQUIPE-END.
033600     EXIT.
033700
033800*    Reclasse la table complete (equipes n'ayant pas encore
033900*    joue restent en fin de classement, a points egaux avec
034000*    0-0-0).
034100 4040-RECLASSEMENT-START.                                         CB3-025
034200     SORT WS-TEAM-TAB
034300         DESCENDING KEY TT-POINTS
034400         DESCENDING KEY TT-GD
034500         DESCENDING KEY TT-GF.
034600     PERFORM 4045-NUMEROTE-RANG-START
034700        THRU 4045-NUMEROTE-RANG-END
034800        VARYING IDX-TEAM FROM 1 BY 1 UNTIL IDX-TEAM > WS-TEAM-COUNT.
034900 4040-RECLASSEMENT-END.
035000     EXIT.
035100
035200 4045-NUMEROTE-RANG-START.
035300     MOVE IDX-TEAM TO TT-RANK(IDX-TEAM).
035400 4045-NUMEROTE-RANG-END.
035500     EXIT.
035600
035700 4060-ECRIT-PROGRESSION-START.
035800     MOVE TT-TEAM-NAME(IDX-TEAM)  TO PR-TEAM.
035900     MOVE TT-MATCHDAY(IDX-TEAM)   TO PR-MATCHDAY.
036000     MOVE WM-MATCH-DATE(IDX-MTC)  TO PR-MATCH-DATE.
036100     MOVE TT-POINTS(IDX-TEAM)     TO PR-POINTS.
036200     MOVE TT-GF(IDX-TEAM)         TO PR-GF.
036300     MOVE TT-GA(IDX-TEAM)         TO PR-GA.
036400     MOVE TT-GD(IDX-TEAM)         TO PR-GD.
036500     MOVE TT-RANK(IDX-TEAM)       TO PR-RANK.
036600     WRITE PR-PROGRESSION-REC.
036700     IF PR-DATE-ANNEE OF PR-MATCH-DATE-YMD = SPACES               AN00-05
036800         DISPLAY '*** ATTENTION - DATE DE MATCH VIDE'
036900     END-IF.
037000
037100     MOVE TT-RANK(IDX-TEAM) TO WS-RANK-ED.
037200     MOVE TT-GD(IDX-TEAM)   TO WS-GD-ED.
037300     STRING WM-MATCH-DATE(IDX-MTC) ' ' TT-TEAM-NAME(IDX-TEAM)
037400            ' MD=' TT-MATCHDAY(IDX-TEAM)
037500            ' PTS=' TT-POINTS(IDX-TEAM)
037600            ' GD=' WS-GD-ED
037700            ' RANK=' WS-RANK-ED
037800         DELIMITED BY SIZE INTO WS-LIG-RAP.
037900     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
038000     WRITE RA-LIGNE-RAPPORT.
038100     DISPLAY WS-LIG-RAP.
038200 4060-ECRIT-PROGRESSION-END.
038300     EXIT.
038400
038500*    Selection ligue/saison sans aucun match trouve dans
038600*    MASTERMT - liste les valeurs reellement presentes dans le
038700*    fichier afin d'aider l'exploitation a corriger le
038800*    parametrage, puis arret anormal.
038900 9900-ABEND-START.
039000     DISPLAY '*******************************************'.
039100     DISPLAY '*** LIGPROG1 - AUCUN MATCH POUR '
039200              WS-PARM-LEAGUE-ID '/' WS-PARM-SEASON-ID.
039300     DISPLAY '*** LIGUES DISPONIBLES DANS MASTERMT :'.
039400     PERFORM 9910-ECRIT-LIGUE-DISPO-START
039500        THRU 9910-ECRIT-LIGUE-DISPO-END
039600        VARYING IDX-LGV FROM 1 BY 1
039700        UNTIL IDX-LGV > WS-NB-LIGUES-VUES.
039800     DISPLAY '*** SAISONS DISPONIBLES DANS MASTERMT :'.
039900     PERFORM 9920-ECRIT-SAISON-DISPO-START
040000        THRU 9920-ECRIT-SAISON-DISPO-END
040100        VARYING IDX-SNV FROM 1 BY 1
040200        UNTIL IDX-SNV > WS-NB-SAISONS-VUES.
040300     DISPLAY '*** ARRET ANORMAL DU PROGRAMME             *'.
040400     DISPLAY '*******************************************'.
040500     MOVE 16 TO RETURN-CODE.
040600     STOP RUN.
040700 9900-ABEND-END.
040800     EXIT.
040900
041000 9910-ECRIT-LIGUE-DISPO-START.
041100     DISPLAY '  ' WS-LIGUE-VUE-NOM(IDX-LGV).
041200 9910-ECRIT-LIGUE-DISPO-END.
041300     EXIT.
041400
041500 9920-ECRIT-SAISON-DISPO-START.
041600     DISPLAY '  ' WS-SAISON-VUE-NOM(IDX-SNV).
041700 9920-ECRIT-SAISON-DISPO-END.
041800     EXIT.

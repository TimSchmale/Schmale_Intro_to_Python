000100*=============================================================*
000200*    LIGCMP1 - COMPARAISON DES LIGUES SUR L'ENSEMBLE DU FICHIER *
000300*              MAITRE DES MATCHS                                *
000400*                                                              *
000500*    Lit le fichier maitre des matchs MASTERMT en une seule     *
000600*    passe, cumule pour chaque ligue rencontree le nombre de    *
000700*    matchs, le nombre de saisons distinctes, le nombre         *
000800*    d'equipes distinctes et la somme des 16 statistiques du    *
000900*    match, puis calcule pour chaque ligue la moyenne par       *
001000*    match de chacune de ces statistiques (arrondie a 2         *
001100*    decimales).  Ecrit le fichier de synthese LGSUMF (un       *
001200*    enregistrement par ligue) et l'etat comparatif des         *
001300*    ligues.                                                    *
001400*                                                              *
001500*    JOURNAL DES MODIFICATIONS                                  *
001600*    ------------------------------------------------------    *
001700*    IM  26/03/87  CREATION INITIALE             (COBP3-017)   *
001800*    IM  20/08/87  AJOUT COMPTAGE EQUIPES DIST.   (COBP3-028)  *
001900*    JLB 26/02/89  CORRECTIF ARRONDI MOYENNES     (COBP3-043)  *
002000*    MPT 22/04/93  REVUE DU CONTROLE DE STATUT    (COBP3-082)  *
002100*    MPT 09/12/95  AUGM. TAILLE TABLES LIGUES     (COBP3-099)  *
002200*    IM  09/01/98  BASCULE ANNEE SUR 4 POSITIONS  (AN2000-06)  *
002300*    IM  30/11/99  CONTROLE FINAL PASSAGE AN2000  (AN2000-14)  *
002400*    MPT 06/09/02  AJOUT TRACE NB LIGUES TRAITEES (COBP3-123)  *
002500*    JLB 14/02/03  ETAT COMPARATIF REORIENTE -    (COBP3-128)  *
002600*                  1 LIGNE/STATISTIQUE, 1 COLONNE                *
002700*                  PAR LIGUE (DEMANDE EXPLOITATION)              *
002800*=============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    LIGCMP1.
003100 AUTHOR.        ISABELLE MARAND.
003200 INSTALLATION.  COBOLP3.
003300 DATE-WRITTEN.  02/04/87.                                         CB3-017
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENTIEL - USAGE INTERNE COBOLP3.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT F-MASTER
004500         ASSIGN TO 'MASTERMT'
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS WS-STAT-MASTER.
004900
005000     SELECT F-LGSUMF
005100         ASSIGN TO 'LGSUMF'
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-STAT-LGSUMF.
005500
005600     SELECT F-RAPPORT
005700         ASSIGN TO 'LIGCMP1.LST'
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-STAT-RAPPORT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  F-MASTER
006500     RECORD CONTAINS 126 CHARACTERS
006600     RECORDING MODE IS F.
006700     COPY FMATCH.
006800
006900 FD  F-LGSUMF
007000     RECORD CONTAINS 122 CHARACTERS
007100     RECORDING MODE IS F.
007200     COPY FLGSUM.
007300
007400 FD  F-RAPPORT
007500     RECORD CONTAINS 132 CHARACTERS
007600     RECORDING MODE IS F.
007700 01  RA-LIGNE-RAPPORT              PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-STAT-MASTER                PIC XX    VALUE SPACES.
008100     88  WS-STAT-MASTER-OK                   VALUE '00'.
008200     88  WS-STAT-MASTER-FIN                  VALUE '10'.
008300 01  WS-STAT-LGSUMF                PIC XX    VALUE SPACES.
008400     88  WS-STAT-LGSUMF-OK                   VALUE '00'.
008500 01  WS-STAT-RAPPORT               PIC XX    VALUE SPACES.
008600     88  WS-STAT-RAPPORT-OK                  VALUE '00'.
008700
008800*    Compteur autonome - niveau 77 (MPT 06/09/02).
008900 77  WS-TOTAL-MATCHS               PIC 9(07) COMP VALUE ZERO.
009000
009100*    Table des ligues rencontrees - une entree par ligue, avec
009200*    ses tables de saisons et d'equipes distinctes (recherche-
009300*    ou-insertion) et la somme des 16 statistiques du match.
009400 01  WS-TAB-LIGUES.
009500     05  WS-NB-LIGUES              PIC 9(02) COMP VALUE ZERO.
009600     05  WS-LIGUE-TAB OCCURS 30 TIMES INDEXED BY IDX-LG.
009700         10  LG-LEAGUE-ID          PIC X(12) VALUE SPACES.
009800*    Vue abregee du code ligue - reprise en tete de chaque
009900*    ligne de moyenne de l'etat comparatif (4540).
010000         10  LG-LEAGUE-ID-8 REDEFINES LG-LEAGUE-ID
010100                            PIC X(08).
010200         10  LG-MATCHES            PIC 9(05) COMP VALUE ZERO.
010300         10  LG-NB-SAISONS         PIC 9(02) COMP VALUE ZERO.
010400         10  LG-SAISON-TAB OCCURS 20 TIMES INDEXED BY IDX-LGSN.
010500             15  LG-SAISON-NOM     PIC X(09) VALUE SPACES.
010600             15  FILLER            PIC X(03) VALUE SPACES.
010700         10  LG-NB-EQUIPES         PIC 9(03) COMP VALUE ZERO.
010800         10  LG-EQUIPE-TAB OCCURS 200 TIMES INDEXED BY IDX-LGEQ.
010900             15  LG-EQUIPE-NOM     PIC X(20) VALUE SPACES.
011000             15  FILLER            PIC X(02) VALUE SPACES.
011100         10  LG-SOMME-TAB OCCURS 16 TIMES INDEXED BY IDX-LGST.
011200             15  LG-SOMME          PIC S9(09)V99 VALUE ZERO.
011300             15  LG-MOYENNE        PIC S9(09)V99 VALUE ZERO.
011400         10  FILLER                PIC X(04) VALUE SPACES.
011500
011600 01  WS-FLD-LABEL-TAB.
011700     05  WS-FLD-LABEL OCCURS 16 TIMES PIC X(15).
011800     05  FILLER                    PIC X(04) VALUE SPACES.
011900
012000 01  WS-LIG-ETOILE                 PIC X(80) VALUE ALL '='.
012100 01  WS-LIG-RAP                    PIC X(80) VALUE SPACES.
012200 01  WS-MATCHES-ED                 PIC ZZ,ZZ9.
012300 01  WS-SAISONS-ED                 PIC Z9.
012400 01  WS-EQUIPES-ED                 PIC ZZ9.
012500 01  WS-MOY-ED                     PIC -Z(6)9.99.
012600*    Pointeur de zone pour la construction incrementale de la
012700*    ligne de moyennes (STRING ... WITH POINTER) - niveau 77.
012800 77  WS-STR-PTR                    PIC 9(03) COMP VALUE 1.
012900
013000 PROCEDURE DIVISION.
013100
013200 0000-MAIN-PARAGRAPH.
013300     PERFORM 1000-INITIALISE-START
013400        THRU 1000-INITIALISE-END.
013500
013600     PERFORM 2000-LECTURE-START
013700        THRU 2000-LECTURE-END.
013800     PERFORM 3000-CHARGE-LIGUE-START
013900        THRU 3000-CHARGE-LIGUE-END
014000        UNTIL WS-STAT-MASTER-FIN.
014100     CLOSE F-MASTER.
014200
014300     IF WS-NB-LIGUES = ZERO
014400         PERFORM 9900-ABEND-START
014500            THRU 9900-ABEND-END
014600     END-IF.
014700
014800     PERFORM 4000-CALC-MOYENNES-START
014900        THRU 4000-CALC-MOYENNES-END
015000        VARYING IDX-LG FROM 1 BY 1 UNTIL IDX-LG > WS-NB-LIGUES.
015100
015200     OPEN OUTPUT F-LGSUMF.
015300     OPEN OUTPUT F-RAPPORT.
015400     PERFORM 4500-ETAT-COMPARAISON-START
015500        THRU 4500-ETAT-COMPARAISON-END.
015600     CLOSE F-LGSUMF.
015700     CLOSE F-RAPPORT.
015800
015900     DISPLAY 'LIGCMP1 - FIN NORMALE - ' WS-NB-LIGUES
016000              ' LIGUE(S) TRAITEE(S)'.
016100     STOP RUN.
016200
016300 1000-INITIALISE-START.
016400     MOVE 'FT-HOME-GOALS'   TO WS-FLD-LABEL(01).
016500     MOVE 'FT-AWAY-GOALS'   TO WS-FLD-LABEL(02).
016600     MOVE 'HOME-XG'         TO WS-FLD-LABEL(03).
016700     MOVE 'AWAY-XG'         TO WS-FLD-LABEL(04).
016800     MOVE 'HOME-XPTS'       TO WS-FLD-LABEL(05).
016900     MOVE 'AWAY-XPTS'       TO WS-FLD-LABEL(06).
017000     MOVE 'HOME-FOULS'      TO WS-FLD-LABEL(07).
017100     MOVE 'AWAY-FOULS'      TO WS-FLD-LABEL(08).
017200     MOVE 'HOME-YELLOW'     TO WS-FLD-LABEL(09).
017300     MOVE 'AWAY-YELLOW'     TO WS-FLD-LABEL(10).
017400     MOVE 'HOME-RED'        TO WS-FLD-LABEL(11).
017500     MOVE 'AWAY-RED'        TO WS-FLD-LABEL(12).
017600     MOVE 'HOME-AVG-AGE'    TO WS-FLD-LABEL(13).
017700     MOVE 'AWAY-AVG-AGE'    TO WS-FLD-LABEL(14).
017800     MOVE 'HOME-MV'         TO WS-FLD-LABEL(15).
017900     MOVE 'AWAY-MV'         TO WS-FLD-LABEL(16).
018000
018100     OPEN INPUT F-MASTER.
018200     IF NOT WS-STAT-MASTER-OK                                     CB3-082
018300         DISPLAY '*** ERREUR OUVERTURE MASTERMT - CODE '
018400                  WS-STAT-MASTER
018500         PERFORM 9900-ABEND-START
018600            THRU 9900-ABEND-END
018700     END-IF.
018800 1000-INITIALISE-END.
018900     EXIT.
019000
019100 2000-LECTURE-START.
019200     READ F-MASTER
019300         AT END
019400             SET WS-STAT-MASTER-FIN TO TRUE
019500     END-READ.
019600 2000-LECTURE-END.
019700     EXIT.
019800
019900*    Recherche-ou-insertion de la ligue du match courant, puis
020000*    cumul des saisons, equipes et statistiques pour cette
020100*    ligue.
020200 3000-CHARGE-LIGUE-START.
020300     ADD 1 TO WS-TOTAL-MATCHS.
020400     SET IDX-LG TO 1.
020500     SEARCH WS-LIGUE-TAB
020600         AT END
020700             SET WS-NB-LIGUES UP BY 1
020800             SET IDX-LG TO WS-NB-LIGUES
020900             MOVE MM-LEAGUE-ID TO LG-LEAGUE-ID(IDX-LG)
021000         WHEN LG-LEAGUE-ID(IDX-LG) = MM-LEAGUE-ID
021100             CONTINUE
021200     END-SEARCH.
021300     ADD 1 TO LG-MATCHES(IDX-LG).
021400
021500     SET IDX-LGSN TO 1.
021600     SEARCH LG-SAISON-TAB(IDX-LG)
021700         AT END
021800             SET LG-NB-SAISONS(IDX-LG) UP BY 1
021900             SET IDX-LGSN TO LG-NB-SAISONS(IDX-LG)
022000             MOVE MM-SEASON-ID TO LG-SAISON-NOM(IDX-LG IDX-LGSN)
022100         WHEN LG-SAISON-NOM(IDX-LG IDX-LGSN) = MM-SEASON-ID
022200             CONTINUE
022300     END-SEARCH.
022400
022500     PERFORM 3020-CUMUL-EQUIPES-START
022600        THRU 3020-CUMUL-EQUIPES-END.
022700     PERFORM 3040-CUMUL-STATS-START
022800        THRU 3040-CUMUL-STATS-END.
022900
023000     PERFORM 2000-LECTURE-START
023100        THRU 2000-LECTURE-END.
023200 3000-CHARGE-LIGUE-END.
023300     EXIT.
023400
023500 3020-CUMUL-EQUIPES-START.                                        CB3-028
023600     SET IDX-LGEQ TO 1.
023700     SEARCH LG-EQUIPE-TAB(IDX-LG)
023800         AT END
023900             SET LG-NB-EQUIPES(IDX-LG) UP BY 1
024000             SET IDX-LGEQ TO LG-NB-EQUIPES(IDX-LG)
024100             MOVE MM-HOME-TEAM TO LG-EQUIPE-NOM(IDX-LG IDX-LGEQ)
024200         WHEN LG-EQUIPE-NOM(IDX-LG IDX-LGEQ) = MM-HOME-TEAM
024300             CONTINUE
024400     END-SEARCH.
024500     SET IDX-LGEQ TO 1.
024600     SEARCH LG-EQUIPE-TAB(IDX-LG)
024700         AT END
024800             SET LG-NB-EQUIPES(IDX-LG) UP BY 1
024900             SET IDX-LGEQ TO LG-NB-EQUIPES(IDX-LG)
025000             MOVE MM-AWAY-TEAM TO LG-EQUIPE-NOM(IDX-LG IDX-LGEQ)
025100         WHEN LG-EQUIPE-NOM(IDX-LG IDX-LGEQ) = MM-AWAY-TEAM
025200             CONTINUE
025300     END-SEARCH.
025400 3020-CUMUL-EQUIPES-END.
025500     EXIT.
025600
025700*    Meme principe de bloc explicite par zone que MATCHLD1 :
025800*    une seule difference, le cumul se fait par ligue (indice
025900*    IDX-LG) et non plus au niveau global du jeu de donnees.
026000 3040-CUMUL-STATS-START.
026100     ADD MM-FT-HOME-GOALS TO LG-SOMME(IDX-LG 01).
026200     ADD MM-FT-AWAY-GOALS TO LG-SOMME(IDX-LG 02).
026300     ADD MM-HOME-XG       TO LG-SOMME(IDX-LG 03).
026400     ADD MM-AWAY-XG       TO LG-SOMME(IDX-LG 04).
026500     ADD MM-HOME-XPTS     TO LG-SOMME(IDX-LG 05).
026600     ADD MM-AWAY-XPTS     TO LG-SOMME(IDX-LG 06).
026700     ADD MM-HOME-FOULS    TO LG-SOMME(IDX-LG 07).
026800     ADD MM-AWAY-FOULS    TO LG-SOMME(IDX-LG 08).
026900     ADD MM-HOME-YELLOW   TO LG-SOMME(IDX-LG 09).
027000     ADD MM-AWAY-YELLOW   TO LG-SOMME(IDX-LG 10).
027100     ADD MM-HOME-RED      TO LG-SOMME(IDX-LG 11).
027200     ADD MM-AWAY-RED      TO LG-SOMME(IDX-LG 12).
027300     ADD MM-HOME-AVG-AGE  TO LG-SOMME(IDX-LG 13).
027400     ADD MM-AWAY-AVG-AGE  TO LG-SOMME(IDX-LG 14).
027500     ADD MM-HOME-MV       TO LG-SOMME(IDX-LG 15).
027600     ADD MM-AWAY-MV       TO LG-SOMME(IDX-LG 16).
027700 3040-CUMUL-STATS-END.
027800     EXIT.
027900
028000 4000-CALC-MOYENNES-START.
028100     PERFORM 4010-CALC-MOYENNE-CHAMP-START
028200        THRU 4010-CALC-MOYENNE-CHAMP-END
028300        VARYING IDX-LGST FROM 1 BY 1 UNTIL IDX-LGST > 16.
028400 4000-CALC-MOYENNES-END.
028500     EXIT.
028600
028700 4010-CALC-MOYENNE-CHAMP-START.                                   CB3-043
028800     IF LG-MATCHES(IDX-LG) > ZERO
028900         COMPUTE LG-MOYENNE(IDX-LG IDX-LGST) ROUNDED =
029000             LG-SOMME(IDX-LG IDX-LGST) / LG-MATCHES(IDX-LG)
029100     ELSE
029200         MOVE ZERO TO LG-MOYENNE(IDX-LG IDX-LGST)
029300     END-IF.
029400 4010-CALC-MOYENNE-CHAMP-END.
029500     EXIT.
029600
029700*    Ecrit un LEAGUE-SUMMARY-RECORD par ligue sur LGSUMF (une
029800*    ligne fichier par ligue), puis imprime l'etat comparatif
029900*    proprement dit sous forme de matrice statistique-par-ligue :
030000*    une ligne par rubrique statistique, une colonne par ligue
030100*    (MPT 06/09/02 - reorientation demandee par l'exploitation
030200*    qui comparait mal les ligues en presentation ligue-par-
030300*    ligue).                                                     CB3-099
030400 4500-ETAT-COMPARAISON-START.                                     CB3-099
030500     PERFORM 4510-ECRIT-LGSUMF-START
030600        THRU 4510-ECRIT-LGSUMF-END
030700        VARYING IDX-LG FROM 1 BY 1 UNTIL IDX-LG > WS-NB-LIGUES.
030800
030900     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
031000     WRITE RA-LIGNE-RAPPORT.
031100     MOVE 'LEAGUE COMPARISON - ONE ROW PER STATISTIC' TO WS-LIG-RAP.
031200     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
031300     WRITE RA-LIGNE-RAPPORT.
031400     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
031500     WRITE RA-LIGNE-RAPPORT.
031600
031700     PERFORM 4540-ECRIT-MOYENNE-START
031800        THRU 4540-ECRIT-MOYENNE-END
031900        VARYING IDX-LGST FROM 1 BY 1 UNTIL IDX-LGST > 16.
032000
032100     MOVE WS-LIG-ETOILE TO RA-LIGNE-RAPPORT.
032200     WRITE RA-LIGNE-RAPPORT.
032300 4500-ETAT-COMPARAISON-END.
032400     EXIT.
032500
032600*    Alimente le fichier de sortie LGSUMF - une seule ligne par
032700*    ligue, independante de l'orientation de l'etat imprime.
032800 4510-ECRIT-LGSUMF-START.
032900     MOVE LG-LEAGUE-ID(IDX-LG)   TO LS-LEAGUE-ID.
033000     MOVE LG-NB-SAISONS(IDX-LG)  TO LS-SEASONS.
033100     MOVE LG-MATCHES(IDX-LG)     TO LS-MATCHES.
033200     MOVE LG-NB-EQUIPES(IDX-LG)  TO LS-DIFF-TEAMS.
033300     MOVE LG-MOYENNE(IDX-LG 01)  TO LS-AVG-FT-HOME-GOALS.
033400     MOVE LG-MOYENNE(IDX-LG 02)  TO LS-AVG-FT-AWAY-GOALS.
033500     MOVE LG-MOYENNE(IDX-LG 03)  TO LS-AVG-HOME-XG.
033600     MOVE LG-MOYENNE(IDX-LG 04)  TO LS-AVG-AWAY-XG.
033700     MOVE LG-MOYENNE(IDX-LG 05)  TO LS-AVG-HOME-XPTS.
033800     MOVE LG-MOYENNE(IDX-LG 06)  TO LS-AVG-AWAY-XPTS.
033900     MOVE LG-MOYENNE(IDX-LG 07)  TO LS-AVG-HOME-FOULS.
034000     MOVE LG-MOYENNE(IDX-LG 08)  TO LS-AVG-AWAY-FOULS.
034100     MOVE LG-MOYENNE(IDX-LG 09)  TO LS-AVG-HOME-YELLOW.
034200     MOVE LG-MOYENNE(IDX-LG 10)  TO LS-AVG-AWAY-YELLOW.
034300     MOVE LG-MOYENNE(IDX-LG 11)  TO LS-AVG-HOME-RED.
034400     MOVE LG-MOYENNE(IDX-LG 12)  TO LS-AVG-AWAY-RED.
034500     MOVE LG-MOYENNE(IDX-LG 13)  TO LS-AVG-HOME-AGE.
034600     MOVE LG-MOYENNE(IDX-LG 14)  TO LS-AVG-AWAY-AGE.
034700     MOVE LG-MOYENNE(IDX-LG 15)  TO LS-AVG-HOME-MV.
034800     MOVE LG-MOYENNE(IDX-LG 16)  TO LS-AVG-AWAY-MV.
034900     WRITE LS-LEAGUE-SUMMARY-REC.
035000 4510-ECRIT-LGSUMF-END.
035100     EXIT.
035200
035300*    Une ligne par rubrique statistique (IDX-LGST), une colonne
035400*    par ligue - construite par concatenations successives dans
035500*    la meme zone d'edition via STRING ... WITH POINTER.
035600 4540-ECRIT-MOYENNE-START.
035700     MOVE SPACES TO WS-LIG-RAP.
035800     MOVE 1 TO WS-STR-PTR.
035900     STRING WS-FLD-LABEL(IDX-LGST) ' :'
036000         DELIMITED BY SIZE INTO WS-LIG-RAP
036100         WITH POINTER WS-STR-PTR.
036200     PERFORM 4545-ECRIT-MOYENNE-LIGUE-START
036300        THRU 4545-ECRIT-MOYENNE-LIGUE-END
036400        VARYING IDX-LG FROM 1 BY 1 UNTIL IDX-LG > WS-NB-LIGUES.
036500     MOVE WS-LIG-RAP TO RA-LIGNE-RAPPORT.
036600     WRITE RA-LIGNE-RAPPORT.
036700     DISPLAY WS-LIG-RAP.
036800 4540-ECRIT-MOYENNE-END.
036900     EXIT.
037000
037100 4545-ECRIT-MOYENNE-LIGUE-START.
037200     MOVE LG-MOYENNE(IDX-LG IDX-LGST) TO WS-MOY-ED.
037300     STRING '  [' LG-LEAGUE-ID-8(IDX-LG) ']=' WS-MOY-ED
037400         DELIMITED BY SIZE INTO WS-LIG-RAP
037500         WITH POINTER WS-STR-PTR.
037600 4545-ECRIT-MOYENNE-LIGUE-END.
037700     EXIT.
037800
037900 9900-ABEND-START.
038000     DISPLAY '*******************************************'.
038100     DISPLAY '*** LIGCMP1 - AUCUNE LIGUE DANS MASTERMT   *'.
038200     DISPLAY '*** ARRET ANORMAL DU PROGRAMME             *'.
038300     DISPLAY '*******************************************'.
038400     MOVE 16 TO RETURN-CODE.
038500     STOP RUN.
038600 9900-ABEND-END.
038700     EXIT.

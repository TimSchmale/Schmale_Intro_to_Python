000100*=============================================================*
000200*    COPY WTEAMTB                                              *
000300*    TABLE DE TRAVAIL DES CUMULS PAR EQUIPE                    *
000400*    (CHARGEE PAR RECHERCHE-OU-INSERTION, PUIS TRIEE POUR      *
000500*     PRODUIRE UN CLASSEMENT - VOIR LIGTAB1 ET LIGPROG1)        *
000600*                                                              *
000700*    IM  02/04/87  CREATION INITIALE            (COBP3-014)     *
000800*=============================================================*
000900 01  WS-TEAM-TABLE.
001000     05  WS-TEAM-COUNT             PIC 9(03) COMP VALUE ZERO.
001100     05  WS-TEAM-TAB OCCURS 1 TO 200 TIMES
001200                     DEPENDING ON WS-TEAM-COUNT
001300                     INDEXED BY IDX-TEAM.
001400         10  TT-TEAM-NAME          PIC X(20).
001500         10  TT-PLAYED             PIC 9(02) VALUE ZERO.
001600         10  TT-WINS               PIC 9(02) VALUE ZERO.
001700         10  TT-DRAWS              PIC 9(02) VALUE ZERO.
001800         10  TT-LOSSES             PIC 9(02) VALUE ZERO.
001900         10  TT-GF                 PIC 9(03) VALUE ZERO.
002000         10  TT-GA                 PIC 9(03) VALUE ZERO.
002100         10  TT-GD                 PIC S9(03) VALUE ZERO.
002200*    Vue alphanumerique de la difference de buts - reprise
002300*    directement dans les lignes d'etat, sans zone d'edition.
002400         10  TT-GD-X REDEFINES TT-GD PIC X(03).
002500         10  TT-POINTS             PIC 9(03) VALUE ZERO.
002600         10  TT-MATCHDAY           PIC 9(02) VALUE ZERO.
002700         10  TT-RANK               PIC 9(02) VALUE ZERO.
002800         10  FILLER                PIC X(03) VALUE SPACES.
